000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    STOCK-POSITION-SNAPSHOT.
000300 AUTHOR.        R GAMAL.
000400 INSTALLATION.  NILE DELTA RETAIL SYS - MIS DEPT.
000500 DATE-WRITTEN.  07/18/95.
000600 DATE-COMPILED. 08/14/01.
000700 SECURITY.      COMPANY CONFIDENTIAL.
000800                INTERNAL DISTRIBUTION ONLY.
000900*
001000* =================================================================
001100* MAINTENANCE LOG - STOCK POSITION SNAPSHOT LAYOUT (RFEB.STK01)
001200* =================================================================
001300* DATE       BY   REQUEST   DESCRIPTION
001400* -----------------------------------------------------------------
001500*07/18/95   RGT  CR-0588   ADDED STOCK COVER AND SAFETY           CR-0588 
001600*                           STOCK THRESHOLD DERIVATIONS.
001700*10/30/98   NEK  CR-0703   Y2K REMEDIATION - ALL DATE FIELDS      CR-0703 
001800*                           VERIFIED FOUR-DIGIT CENTURY-SAFE.
001900*                           NO WINDOWING USED, NO CHANGE TO
002000*                           RECORD LAYOUTS REQUIRED.
002100*08/14/01   HBS  CR-0812   RELIGIOUS CALENDAR AND HOLIDAY         CR-0812 
002200*                           TABLES REBUILT AND EXTENDED
002300*                           THROUGH 2035 PER FORECASTING
002400*                           UNIT LONG-RANGE PLANNING REQUEST.
002500* -----------------------------------------------------------------
002600*
002700* ON-HAND STOCK QUANTITY BY LOCATION/ITEM/DATE, AS OF
002800* THE NIGHTLY WAREHOUSE MANAGEMENT SYSTEM EXTRACT.
002900* MATCHED AGAINST THE TRANSACTION PASS BY A CO-SORTED
003000* SEQUENTIAL READ IN RFEB.BATCH1 - NOT TABLED, SINCE A
003100* STORE'S STOCK HISTORY IS NOT BOUNDED THE WAY THE FX
003200* AND INFLATION FEEDS ARE.
003300* KEEP THIS LAYOUT IN STEP WITH THE FD IN RFEB.BATCH1 -
003400* THE DRIVER DOES NOT COPY THIS MEMBER, IT RESTATES IT.
003500*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS EGY-NUMERIC-CLASS IS '0' THRU '9'
004100     UPSI-0 ON STATUS IS STK01-TEST-RUN-SW.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT STOCK-POSITION-SNAPSHOT ASSIGN TO STKFILE
004500            ORGANIZATION IS LINE SEQUENTIAL
004600            FILE STATUS  IS WS-STK01-FILE-STATUS.
004700*
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  STOCK-POSITION-SNAPSHOT.
005100 01  STOCK-POSITION-SNAPSHOT.                            
005200*     LOCATION CODE - SAME DOMAIN AS TXN-STORE-NO.
005300     05  STK-STORE                  PIC X(6).
005400*     ITEM IDENTIFIER - SAME DOMAIN AS TXN-ITEM-NO.
005500     05  STK-ITEM                   PIC X(10).
005600*     SNAPSHOT DATE, GREGORIAN, CCYYMMDD - Y2K SAFE.
005700     05  STK-DATE.                                       
005800         10  STK-DATE-CCYY          PIC 9(4).
005900         10  STK-DATE-MM            PIC 9(2).
006000         10  STK-DATE-DD            PIC 9(2).
006100     05  STK-DATE-NUM REDEFINES STK-DATE
006200                                    PIC 9(8).
006300*     ON-HAND STOCK QUANTITY.
006400     05  STK-QTY                    PIC S9(9)V99.
006500*     NO TRAILING FILLER - 35-BYTE WIDTH IS THE FIXED
006600*     INTERFACE CONTRACT WITH THE WAREHOUSE MGMT SYSTEM.
006700*
006800 WORKING-STORAGE SECTION.
006900 01  WS-STK01-FILE-STATUS           PIC X(02) VALUE ZEROES.
007000 01  STK01-TEST-RUN-SW              PIC X(01) VALUE 'N'.
007100*
007200 PROCEDURE DIVISION.
007300 0000-DOC-STUB.
007400     STOP RUN.
