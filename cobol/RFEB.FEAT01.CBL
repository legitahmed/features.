000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SALES-FEATURE-ENRICHED.
000300 AUTHOR.        M SALEH.
000400 INSTALLATION.  NILE DELTA RETAIL SYS - MIS DEPT.
000500 DATE-WRITTEN.  03/14/86.
000600 DATE-COMPILED. 08/14/01.
000700 SECURITY.      COMPANY CONFIDENTIAL.
000800                INTERNAL DISTRIBUTION ONLY.
000900*
001000* =================================================================
001100* MAINTENANCE LOG - SALES FEATURE ENRICHED LAYOUT (RFEB.FEAT01)
001200* =================================================================
001300* DATE       BY   REQUEST   DESCRIPTION
001400* -----------------------------------------------------------------
001500*03/14/86   MSA  PRJ-0119  INITIAL CODING OF FEATURE              PRJ-0119
001600*                           ENRICHMENT BATCH SUITE.
001700*09/02/86   MSA  PRJ-0119  ADDED STORE/ITEM CONTROL BREAK         PRJ-0119
001800*                           LOGIC PER MIS REVIEW.
001900*06/11/88   AFH  CR-0244   EXPANDED HOLIDAY TABLE TO COVER        CR-0244 
002000*                           NEW NATIONAL OBSERVANCE DATES.
002100*02/20/91   AFH  CR-0387   ROLLING AVERAGE WINDOWS CHANGED        CR-0387 
002200*                           FROM CALENDAR DAYS TO OBSERVATION
002300*                           COUNTS PER FORECASTING UNIT REQ.
002400*11/05/93   RGT  CR-0512   ADDED FX RATE AND INFLATION INDEX      CR-0512 
002500*                           CARRY-FORWARD LOOKUPS.
002600*07/18/95   RGT  CR-0588   ADDED STOCK COVER AND SAFETY           CR-0588 
002700*                           STOCK THRESHOLD DERIVATIONS.
002800*01/09/97   NEK  CR-0651   RELIGIOUS CALENDAR TABLES EXTENDED     CR-0651 
002900*                           THROUGH 2010 PER PLANNING DEPT.
003000*10/30/98   NEK  CR-0703   Y2K REMEDIATION - ALL DATE FIELDS      CR-0703 
003100*                           VERIFIED FOUR-DIGIT CENTURY-SAFE.
003200*                           NO WINDOWING USED, NO CHANGE TO
003300*                           RECORD LAYOUTS REQUIRED.
003400*03/02/99   NEK  CR-0703   Y2K SIGN-OFF - RETESTED CENTURY        CR-0703 
003500*                           ROLLOVER ON ROLLING AVERAGE AND
003600*                           LAG WINDOWS SPANNING 12/31/1999.
003700*08/14/01   HBS  CR-0812   RELIGIOUS CALENDAR AND HOLIDAY         CR-0812 
003800*                           TABLES REBUILT AND EXTENDED
003900*                           THROUGH 2035 PER FORECASTING
004000*                           UNIT LONG-RANGE PLANNING REQUEST.
004100* -----------------------------------------------------------------
004200*
004300* OUTBOUND ENRICHED FEATURE RECORD WRITTEN BY THE BATCH,
004400* ONE PER INBOUND SALES TRANSACTION, SAME ORDER AS THE
004500* TRANSACTION FILE.  CARRIES THE ORIGINAL TRANSACTION
004600* FIELDS PLUS THE CALENDAR, ROLLING-SALES, MACRO-ECONOMIC
004700* AND STOCK FEATURES CONSUMED BY THE FORECASTING UNIT.
004800* A FIELD MARKED '+ FND' CARRIES A COMPANION Y/N FOUND
004900* INDICATOR; THE NUMERIC VALUE IS ZERO WHEN THE INDICATOR
005000* IS 'N' (NO APPLICABLE DATA FOR THAT OBSERVATION).
005100* KEEP THIS LAYOUT IN STEP WITH THE FD IN RFEB.BATCH1 -
005200* THE DRIVER DOES NOT COPY THIS MEMBER, IT RESTATES IT.
005300*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS EGY-NUMERIC-CLASS IS '0' THRU '9'
005900     UPSI-0 ON STATUS IS FEAT01-TEST-RUN-SW.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SALES-FEATURE-ENRICHED ASSIGN TO OUTFILE
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS  IS WS-FEAT01-FILE-STATUS.
006500*
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  SALES-FEATURE-ENRICHED.
006900 01  SALES-FEATURE-ENRICHED.                             
007000* --- FIELDS CARRIED FORWARD FROM THE INBOUND TRANSACTION -
007100     05  OUT-STORE-NO               PIC X(6).
007200     05  OUT-ITEM-NO                PIC X(10).
007300     05  OUT-TXN-DATE.                                   
007400         10  OUT-TXN-DATE-CCYY      PIC 9(4).
007500         10  OUT-TXN-DATE-MM        PIC 9(2).
007600         10  OUT-TXN-DATE-DD        PIC 9(2).
007700     05  OUT-TXN-DATE-NUM REDEFINES OUT-TXN-DATE
007800                                    PIC 9(8).
007900     05  OUT-NET-AMOUNT             PIC S9(9)V99.
008000*
008100* --- TIME_CALENDAR UNIT - 12 DERIVED CALENDAR FEATURES ---
008200     05  OUT-DAY-OF-WEEK            PIC X(9).
008300     05  OUT-WEEK-OF-YEAR           PIC 9(2).
008400     05  OUT-MONTH-NUM              PIC 9(2).
008500     05  OUT-IS-WEEKEND             PIC X(1).
008600         88  OUT-IS-WEEKEND-YES         VALUE 'Y'.
008700         88  OUT-IS-WEEKEND-NO          VALUE 'N'.
008800     05  OUT-IS-START-OF-MONTH      PIC X(1).
008900         88  OUT-IS-START-OF-MTH-YES    VALUE 'Y'.
009000         88  OUT-IS-START-OF-MTH-NO     VALUE 'N'.
009100     05  OUT-IS-END-OF-MONTH        PIC X(1).
009200         88  OUT-IS-END-OF-MTH-YES      VALUE 'Y'.
009300         88  OUT-IS-END-OF-MTH-NO       VALUE 'N'.
009400     05  OUT-IS-RAMADAN             PIC X(1).
009500         88  OUT-IS-RAMADAN-YES         VALUE 'Y'.
009600         88  OUT-IS-RAMADAN-NO          VALUE 'N'.
009700     05  OUT-IS-EID-FITR            PIC X(1).
009800         88  OUT-IS-EID-FITR-YES        VALUE 'Y'.
009900         88  OUT-IS-EID-FITR-NO         VALUE 'N'.
010000     05  OUT-IS-EID-ADHA            PIC X(1).
010100         88  OUT-IS-EID-ADHA-YES        VALUE 'Y'.
010200         88  OUT-IS-EID-ADHA-NO         VALUE 'N'.
010300     05  OUT-IS-GREAT-LENT          PIC X(1).
010400         88  OUT-IS-GREAT-LENT-YES      VALUE 'Y'.
010500         88  OUT-IS-GREAT-LENT-NO       VALUE 'N'.
010600     05  OUT-IS-NATIONAL-HOLIDAY    PIC X(1).
010700         88  OUT-IS-NAT-HOLIDAY-YES     VALUE 'Y'.
010800         88  OUT-IS-NAT-HOLIDAY-NO      VALUE 'N'.
010900     05  OUT-SEASON                 PIC X(6).
011000     05  OUT-RETAIL-EVENT           PIC X(15).
011100*
011200* --- SALES UNIT - ROLLING AVERAGES OVER 7/15/30 OBSERVED -
011300*     RESTATED AS AN OCCURS TABLE SO 6100-CALC-ROLLING-AVG
011400*     IN THE DRIVER CAN FILL ALL THREE WINDOWS IN ONE LOOP.
011500     05  OUT-ROLLING-AVG-GROUP.                          
011600         10  OUT-ROLLING-AVG-7D     PIC S9(9)V99.
011700         10  OUT-ROLLING-AVG-15D    PIC S9(9)V99.
011800         10  OUT-ROLLING-AVG-30D    PIC S9(9)V99.
011900     05  OUT-ROLLING-AVG-TBL REDEFINES
012000             OUT-ROLLING-AVG-GROUP OCCURS 3 TIMES
012100             PIC S9(9)V99.
012200*
012300* --- SALES UNIT - LAGS OF 1/7/365 OBSERVATIONS BACK, EACH
012400*     WITH ITS OWN FOUND INDICATOR; ALSO RESTATED AS A
012500*     TABLE FOR THE GENERIC LAG-ASSIGNMENT PARAGRAPH.
012600     05  OUT-LAG-GROUP.                                  
012700         10  OUT-SALES-LAG-1D       PIC S9(9)V99.
012800         10  OUT-SALES-LAG-1D-FND   PIC X(1).
012900             88  OUT-SALES-LAG-1D-FOUND  VALUE 'Y'.
013000             88  OUT-SALES-LAG-1D-ABSENT VALUE 'N'.
013100         10  OUT-SALES-LAG-7D       PIC S9(9)V99.
013200         10  OUT-SALES-LAG-7D-FND   PIC X(1).
013300             88  OUT-SALES-LAG-7D-FOUND  VALUE 'Y'.
013400             88  OUT-SALES-LAG-7D-ABSENT VALUE 'N'.
013500         10  OUT-SALES-LAG-365D     PIC S9(9)V99.
013600         10  OUT-SALES-LAG-365D-FND PIC X(1).
013700             88  OUT-SALES-LAG-365D-FOUND VALUE 'Y'.
013800             88  OUT-SALES-LAG-365D-ABSENT VALUE 'N'.
013900     05  OUT-LAG-TBL REDEFINES OUT-LAG-GROUP
014000             OCCURS 3 TIMES.
014100         10  OUT-LAG-TBL-VALUE          PIC S9(9)V99.
014200         10  OUT-LAG-TBL-FND            PIC X(1).
014300*
014400* --- SALES UNIT - VOLATILITY AND PRIOR-RAMADAN TOTAL -------
014500     05  OUT-STD-DEV-SALES-15D      PIC S9(9)V99.
014600     05  OUT-STD-DEV-SALES-15D-FND  PIC X(1).
014700         88  OUT-STD-DEV-15D-FOUND      VALUE 'Y'.
014800         88  OUT-STD-DEV-15D-ABSENT     VALUE 'N'.
014900     05  OUT-TOTAL-SALES-LAST-RMD   PIC S9(11)V99.
015000     05  OUT-TOTAL-SALES-LAST-RMD-FND
015100                                    PIC X(1).
015200         88  OUT-LAST-RMD-TOTAL-FOUND   VALUE 'Y'.
015300         88  OUT-LAST-RMD-TOTAL-ABSENT  VALUE 'N'.
015400*
015500* --- MACO_ECONOMIC UNIT - FX RATE AND INFLATION INDEX ------
015600     05  OUT-FX-RATE                PIC S9(5)V9(4).
015700     05  OUT-FX-RATE-FND            PIC X(1).
015800         88  OUT-FX-RATE-FOUND          VALUE 'Y'.
015900         88  OUT-FX-RATE-ABSENT         VALUE 'N'.
016000     05  OUT-INFLATION-INDEX        PIC S9(5)V99.
016100     05  OUT-INFLATION-INDEX-FND    PIC X(1).
016200         88  OUT-INFLATION-FOUND        VALUE 'Y'.
016300         88  OUT-INFLATION-ABSENT       VALUE 'N'.
016400*
016500* --- STOCKS UNIT - CURRENT STOCK, COVER DAYS, SAFETY STOCK -
016600     05  OUT-CURRENT-STOCK-QTY      PIC S9(9)V99.
016700     05  OUT-CURRENT-STOCK-QTY-FND  PIC X(1).
016800         88  OUT-CURR-STOCK-FOUND       VALUE 'Y'.
016900         88  OUT-CURR-STOCK-ABSENT      VALUE 'N'.
017000     05  OUT-STOCK-COVER-DAYS       PIC S9(7)V99.
017100     05  OUT-STOCK-COVER-DAYS-FND   PIC X(1).
017200         88  OUT-STOCK-COVER-FOUND      VALUE 'Y'.
017300         88  OUT-STOCK-COVER-ABSENT     VALUE 'N'.
017400     05  OUT-SAFETY-STOCK-THRESH    PIC S9(9)V99.
017500*
017600*     RESERVE FOR NEXT FORECASTING UNIT REQUEST - DO NOT
017700*     REUSE WITHOUT UPDATING THE DOWNSTREAM LOAD SCRIPT.
017800     05  FILLER                     PIC X(07).
017900*
018000 WORKING-STORAGE SECTION.
018100 01  WS-FEAT01-FILE-STATUS          PIC X(02) VALUE ZEROES.
018200 01  FEAT01-TEST-RUN-SW             PIC X(01) VALUE 'N'.
018300*
018400 PROCEDURE DIVISION.
018500 0000-DOC-STUB.
018600     STOP RUN.
