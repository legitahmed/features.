000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FEATURE-BATCH-WORK-TABLES.
000300 AUTHOR.        A FAHMY.
000400 INSTALLATION.  NILE DELTA RETAIL SYS - MIS DEPT.
000500 DATE-WRITTEN.  02/20/91.
000600 DATE-COMPILED. 08/14/01.
000700 SECURITY.      COMPANY CONFIDENTIAL.
000800                INTERNAL DISTRIBUTION ONLY.
000900*
001000* =================================================================
001100* MAINTENANCE LOG - FEATURE BATCH WORK TABLES (RFEB.WTBL01)
001200* =================================================================
001300* DATE       BY   REQUEST   DESCRIPTION
001400* -----------------------------------------------------------------
001500*03/14/86   MSA  PRJ-0119  INITIAL CODING OF FEATURE              PRJ-0119
001600*                           ENRICHMENT BATCH SUITE.
001700*09/02/86   MSA  PRJ-0119  ADDED STORE/ITEM CONTROL BREAK         PRJ-0119
001800*                           LOGIC PER MIS REVIEW.
001900*06/11/88   AFH  CR-0244   EXPANDED HOLIDAY TABLE TO COVER        CR-0244 
002000*                           NEW NATIONAL OBSERVANCE DATES.
002100*02/20/91   AFH  CR-0387   ROLLING AVERAGE WINDOWS CHANGED        CR-0387 
002200*                           FROM CALENDAR DAYS TO OBSERVATION
002300*                           COUNTS PER FORECASTING UNIT REQ.
002400*11/05/93   RGT  CR-0512   ADDED FX RATE AND INFLATION INDEX      CR-0512 
002500*                           CARRY-FORWARD LOOKUPS.
002600*07/18/95   RGT  CR-0588   ADDED STOCK COVER AND SAFETY           CR-0588 
002700*                           STOCK THRESHOLD DERIVATIONS.
002800*01/09/97   NEK  CR-0651   RELIGIOUS CALENDAR TABLES EXTENDED     CR-0651 
002900*                           THROUGH 2010 PER PLANNING DEPT.
003000*10/30/98   NEK  CR-0703   Y2K REMEDIATION - ALL DATE FIELDS      CR-0703 
003100*                           VERIFIED FOUR-DIGIT CENTURY-SAFE.
003200*                           NO WINDOWING USED, NO CHANGE TO
003300*                           RECORD LAYOUTS REQUIRED.
003400*03/02/99   NEK  CR-0703   Y2K SIGN-OFF - RETESTED CENTURY        CR-0703 
003500*                           ROLLOVER ON ROLLING AVERAGE AND
003600*                           LAG WINDOWS SPANNING 12/31/1999.
003700*08/14/01   HBS  CR-0812   RELIGIOUS CALENDAR AND HOLIDAY         CR-0812 
003800*                           TABLES REBUILT AND EXTENDED
003900*                           THROUGH 2035 PER FORECASTING
004000*                           UNIT LONG-RANGE PLANNING REQUEST.
004100* -----------------------------------------------------------------
004200*
004300* WORKING-STORAGE PARAMETER AND LOOKUP TABLES SHARED BY THE
004400* FEATURE ENRICHMENT DRIVER, RFEB.BATCH1.  THIS MEMBER HAS
004500* NO FD OF ITS OWN - IT DOCUMENTS THE WORKING-STORAGE
004600* SECTION THE DRIVER RESTATES.  GROUPED BY THE UNIT THAT
004700* OWNS EACH TABLE (TIME_CALENDAR, SALES, MACO_ECONOMIC).
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS EGY-NUMERIC-CLASS IS '0' THRU '9'
005400     UPSI-0 ON STATUS IS WTBL01-TEST-RUN-SW.
005500*
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800* --- STANDALONE SCALAR WORK FIELDS, LEVEL 77 PER SHOP HOUSE
005900*     STYLE, DECLARED TOGETHER AHEAD OF THE FIRST 01-LEVEL
006000*     TABLE/GROUP BELOW.  TABLE OCCURS-COUNTS AND CARRY-
006100*     FORWARD SCALARS BOTH LIVE HERE EVEN THOUGH THE TABLES
006200*     THEY GOVERN ARE DECLARED FURTHER DOWN, NEXT TO THE
006300*     UNIT THAT OWNS THEM - COBOL REQUIRES ALL 77-LEVEL
006400*     ITEMS TOGETHER BEFORE ANY 01-LEVEL ENTRY. -------------
006500 77  WTBL01-TEST-RUN-SW              PIC X(01) VALUE 'N'.
006600 77  WS-HIST-SEQ-IN-GROUP            PIC 9(9) COMP.
006700 77  WS-RMD-TBL-COUNT                PIC 9(9) COMP VALUE ZERO.
006800 77  WS-FX-TBL-COUNT                 PIC 9(9) COMP VALUE ZERO.
006900 77  WS-INF-TBL-COUNT                PIC 9(9) COMP VALUE ZERO.
007000 77  WS-LAST-FX-RATE                 PIC S9(5)V9(4) VALUE ZERO.
007100 77  WS-LAST-FX-FOUND-SW             PIC X(01) VALUE 'N'.
007200     88  WS-LAST-FX-FOUND               VALUE 'Y'.
007300 77  WS-LAST-INF-INDEX               PIC S9(5)V99 VALUE ZERO.
007400 77  WS-LAST-INF-FOUND-SW            PIC X(01) VALUE 'N'.
007500     88  WS-LAST-INF-FOUND              VALUE 'Y'.
007600*
007700* ================================================================
007800* TIME_CALENDAR UNIT - HARD-CODED RELIGIOUS PERIOD / HOLIDAY
007900* RANGE TABLES, 2020-2035, PER PLANNING DEPT LONG-RANGE CALENDAR
008000* (REBUILT AND EXTENDED CR-0812).  EACH RANGE TABLE IS BUILT AS
008100* A LITERAL FILLER GROUP THEN REDEFINED AS A SEARCHABLE TABLE -
008200* SHOP STANDARD FOR HAND-MAINTAINED CALENDAR PARAMETERS.
008300* ================================================================
008400*
008500* RAMADAN RANGES USED FOR THE IS-RAMADAN CALENDAR FLAG.
008600 01  CAL-RAMADAN-LITERALS.                                     
008700     05  FILLER                 PIC X(16) VALUE
008800             '2020042420200523'.
008900     05  FILLER                 PIC X(16) VALUE
009000             '2021041320210512'.
009100     05  FILLER                 PIC X(16) VALUE
009200             '2022040220220501'.
009300     05  FILLER                 PIC X(16) VALUE
009400             '2023032320230421'.
009500     05  FILLER                 PIC X(16) VALUE
009600             '2024031020240409'.
009700     05  FILLER                 PIC X(16) VALUE
009800             '2025022820250329'.
009900     05  FILLER                 PIC X(16) VALUE
010000             '2026021720260318'.
010100     05  FILLER                 PIC X(16) VALUE
010200             '2027020720270308'.
010300     05  FILLER                 PIC X(16) VALUE
010400             '2028012720280225'.
010500     05  FILLER                 PIC X(16) VALUE
010600             '2029011520290213'.
010700     05  FILLER                 PIC X(16) VALUE
010800             '2030010520300203'.
010900     05  FILLER                 PIC X(16) VALUE
011000             '2030122620310124'.
011100     05  FILLER                 PIC X(16) VALUE
011200             '2031121520320113'.
011300     05  FILLER                 PIC X(16) VALUE
011400             '2032120320330101'.
011500     05  FILLER                 PIC X(16) VALUE
011600             '2033112320331222'.
011700     05  FILLER                 PIC X(16) VALUE
011800             '2034111120341210'.
011900     05  FILLER                 PIC X(16) VALUE
012000             '2035110120351130'.
012100 01  CAL-RAMADAN-TBL REDEFINES CAL-RAMADAN-LITERALS.
012200     05  CAL-RMD-ENTRY OCCURS 17 TIMES
012300             ASCENDING KEY IS CAL-RMD-START
012400             INDEXED BY IDX-CAL-RMD.
012500         10  CAL-RMD-START              PIC 9(8).
012600         10  CAL-RMD-END                PIC 9(8).
012700*
012800* EID AL-FITR RANGES (3 DAYS EACH) FOR THE IS-EID-FITR FLAG.
012900 01  CAL-EID-FITR-LITERALS.                                     
013000     05  FILLER                 PIC X(16) VALUE
013100             '2020052420200526'.
013200     05  FILLER                 PIC X(16) VALUE
013300             '2021051320210515'.
013400     05  FILLER                 PIC X(16) VALUE
013500             '2022050220220504'.
013600     05  FILLER                 PIC X(16) VALUE
013700             '2023042120230423'.
013800     05  FILLER                 PIC X(16) VALUE
013900             '2024041020240412'.
014000     05  FILLER                 PIC X(16) VALUE
014100             '2025033020250401'.
014200     05  FILLER                 PIC X(16) VALUE
014300             '2026031920260321'.
014400     05  FILLER                 PIC X(16) VALUE
014500             '2027030920270311'.
014600     05  FILLER                 PIC X(16) VALUE
014700             '2028022620280228'.
014800     05  FILLER                 PIC X(16) VALUE
014900             '2029021420290216'.
015000     05  FILLER                 PIC X(16) VALUE
015100             '2030020420300206'.
015200     05  FILLER                 PIC X(16) VALUE
015300             '2031012520310127'.
015400     05  FILLER                 PIC X(16) VALUE
015500             '2032011420320116'.
015600     05  FILLER                 PIC X(16) VALUE
015700             '2033010220330104'.
015800     05  FILLER                 PIC X(16) VALUE
015900             '2033122320331225'.
016000     05  FILLER                 PIC X(16) VALUE
016100             '2034121120341213'.
016200     05  FILLER                 PIC X(16) VALUE
016300             '2035120120351203'.
016400 01  CAL-EID-FITR-TBL REDEFINES CAL-EID-FITR-LITERALS.
016500     05  CAL-FTR-ENTRY OCCURS 17 TIMES
016600             ASCENDING KEY IS CAL-FTR-START
016700             INDEXED BY IDX-CAL-FTR.
016800         10  CAL-FTR-START              PIC 9(8).
016900         10  CAL-FTR-END                PIC 9(8).
017000*
017100* EID AL-ADHA RANGES (4 DAYS EACH) FOR THE IS-EID-ADHA FLAG.
017200 01  CAL-EID-ADHA-LITERALS.                                     
017300     05  FILLER                 PIC X(16) VALUE
017400             '2020073120200803'.
017500     05  FILLER                 PIC X(16) VALUE
017600             '2021072020210723'.
017700     05  FILLER                 PIC X(16) VALUE
017800             '2022070920220712'.
017900     05  FILLER                 PIC X(16) VALUE
018000             '2023062820230701'.
018100     05  FILLER                 PIC X(16) VALUE
018200             '2024061620240619'.
018300     05  FILLER                 PIC X(16) VALUE
018400             '2025060620250609'.
018500     05  FILLER                 PIC X(16) VALUE
018600             '2026052720260530'.
018700     05  FILLER                 PIC X(16) VALUE
018800             '2027051720270520'.
018900     05  FILLER                 PIC X(16) VALUE
019000             '2028050520280508'.
019100     05  FILLER                 PIC X(16) VALUE
019200             '2029042420290427'.
019300     05  FILLER                 PIC X(16) VALUE
019400             '2030041420300417'.
019500     05  FILLER                 PIC X(16) VALUE
019600             '2031040420310407'.
019700     05  FILLER                 PIC X(16) VALUE
019800             '2032032320320326'.
019900     05  FILLER                 PIC X(16) VALUE
020000             '2033031220330315'.
020100     05  FILLER                 PIC X(16) VALUE
020200             '2034030120340304'.
020300     05  FILLER                 PIC X(16) VALUE
020400             '2035021820350221'.
020500 01  CAL-EID-ADHA-TBL REDEFINES CAL-EID-ADHA-LITERALS.
020600     05  CAL-ADH-ENTRY OCCURS 16 TIMES
020700             ASCENDING KEY IS CAL-ADH-START
020800             INDEXED BY IDX-CAL-ADH.
020900         10  CAL-ADH-START              PIC 9(8).
021000         10  CAL-ADH-END                PIC 9(8).
021100*
021200* COPTIC GREAT LENT RANGES FOR THE IS-GREAT-LENT FLAG.
021300 01  CAL-LENT-LITERALS.                                     
021400     05  FILLER                 PIC X(16) VALUE
021500             '2020022420200418'.
021600     05  FILLER                 PIC X(16) VALUE
021700             '2021030820210501'.
021800     05  FILLER                 PIC X(16) VALUE
021900             '2022022820220423'.
022000     05  FILLER                 PIC X(16) VALUE
022100             '2023030620230415'.
022200     05  FILLER                 PIC X(16) VALUE
022300             '2024031820240511'.
022400     05  FILLER                 PIC X(16) VALUE
022500             '2025030320250426'.
022600     05  FILLER                 PIC X(16) VALUE
022700             '2026021620260411'.
022800     05  FILLER                 PIC X(16) VALUE
022900             '2027030820270501'.
023000     05  FILLER                 PIC X(16) VALUE
023100             '2028022120280415'.
023200     05  FILLER                 PIC X(16) VALUE
023300             '2029030520290428'.
023400     05  FILLER                 PIC X(16) VALUE
023500             '2030021820300413'.
023600     05  FILLER                 PIC X(16) VALUE
023700             '2031031020310503'.
023800     05  FILLER                 PIC X(16) VALUE
023900             '2032022320320417'.
024000     05  FILLER                 PIC X(16) VALUE
024100             '2033030720330430'.
024200     05  FILLER                 PIC X(16) VALUE
024300             '2034022020340415'.
024400     05  FILLER                 PIC X(16) VALUE
024500             '2035030520350428'.
024600 01  CAL-LENT-TBL REDEFINES CAL-LENT-LITERALS.
024700     05  CAL-LNT-ENTRY OCCURS 16 TIMES
024800             ASCENDING KEY IS CAL-LNT-START
024900             INDEXED BY IDX-CAL-LNT.
025000         10  CAL-LNT-START              PIC 9(8).
025100         10  CAL-LNT-END                PIC 9(8).
025200*
025300* FIXED EGYPTIAN NATIONAL HOLIDAYS, ANY YEAR, MONTH/DAY ONLY.
025400 01  CAL-HOLIDAY-LITERALS.                                     
025500     05  FILLER                 PIC X(04) VALUE
025600             '0107'.
025700     05  FILLER                 PIC X(04) VALUE
025800             '0125'.
025900     05  FILLER                 PIC X(04) VALUE
026000             '0425'.
026100     05  FILLER                 PIC X(04) VALUE
026200             '0501'.
026300     05  FILLER                 PIC X(04) VALUE
026400             '0630'.
026500     05  FILLER                 PIC X(04) VALUE
026600             '0723'.
026700     05  FILLER                 PIC X(04) VALUE
026800             '1006'.
026900 01  CAL-HOLIDAY-TBL REDEFINES CAL-HOLIDAY-LITERALS.
027000     05  CAL-HOL-ENTRY OCCURS 7 TIMES
027100             ASCENDING KEY IS CAL-HOL-MM
027200             INDEXED BY IDX-CAL-HOL.
027300         10  CAL-HOL-MM                 PIC 9(2).
027400         10  CAL-HOL-DD                 PIC 9(2).
027500*
027600* ================================================================
027700* SALES UNIT - SEPARATE RAMADAN RANGE TABLE USED ONLY FOR THE
027800* TOTAL-SALES-LAST-RMD FEATURE.  DO NOT CONFUSE WITH
027900* CAL-RAMADAN-TBL ABOVE - THE FORECASTING UNIT SUPPLIED THIS
028000* TABLE SEPARATELY AND THE TWO ARE NOT IDENTICAL (SEE CR-0387).
028100* A RANGE THAT CROSSES A YEAR BOUNDARY IS ATTRIBUTED TO ITS
028200* START YEAR - CAL-RMD-START(1:4) SUPPLIES THAT YEAR DIRECTLY.
028300* ================================================================
028400*
028500 01  SLS-RAMADAN-LITERALS.                                     
028600     05  FILLER                 PIC X(16) VALUE
028700             '2024031020240408'.
028800     05  FILLER                 PIC X(16) VALUE
028900             '2025022820250330'.
029000     05  FILLER                 PIC X(16) VALUE
029100             '2026021820260319'.
029200     05  FILLER                 PIC X(16) VALUE
029300             '2027020720270308'.
029400     05  FILLER                 PIC X(16) VALUE
029500             '2028012720280225'.
029600     05  FILLER                 PIC X(16) VALUE
029700             '2029011520290213'.
029800     05  FILLER                 PIC X(16) VALUE
029900             '2030010520300203'.
030000     05  FILLER                 PIC X(16) VALUE
030100             '2031122620320124'.
030200     05  FILLER                 PIC X(16) VALUE
030300             '2032121420330112'.
030400     05  FILLER                 PIC X(16) VALUE
030500             '2033120420340102'.
030600     05  FILLER                 PIC X(16) VALUE
030700             '2034112320341222'.
030800     05  FILLER                 PIC X(16) VALUE
030900             '2035111220351211'.
031000 01  SLS-RAMADAN-TBL REDEFINES SLS-RAMADAN-LITERALS.
031100     05  SLS-RMD-ENTRY OCCURS 12 TIMES
031200             ASCENDING KEY IS SLS-RMD-START
031300             INDEXED BY IDX-SLS-RMD.
031400         10  SLS-RMD-START              PIC 9(8).
031500         10  SLS-RMD-END                PIC 9(8).
031600*
031700* ================================================================
031800* SALES UNIT - ROLLING HISTORY RING BUFFER AND RAMADAN
031900* ACCUMULATOR TABLE.  HISTORY RESETS ON THE STORE/ITEM CONTROL
032000* BREAK; HOLDS UP TO 365 OBSERVATIONS SO THE 365-OBSERVATION
032100* LAG IS ALWAYS AVAILABLE FROM THE SAME BUFFER AS THE 7/15/30
032200* ROLLING AVERAGES AND THE 15-OBSERVATION STANDARD DEVIATION.
032300* ================================================================
032400*
032500 78  HIST-TBL-MAX-OBS               VALUE 365.
032600*     WS-HIST-SEQ-IN-GROUP IS 77-LEVEL, DECLARED WITH THE
032700*     OTHER STANDALONE SCALARS AT THE TOP OF THIS SECTION -
032800*     COUNT OF RECORDS SEEN SO FAR IN THE CURRENT GROUP,
032900*     CAPPED DISPLAY-WISE BY THE CALLER - USED BOTH AS THE
033000*     MIN(K,N) OBSERVATION COUNT AND AS THE RING POSITION.
033100 01  HIST-TBL.                                          
033200     05  HIST-TBL-ENTRY OCCURS 365 TIMES
033300             INDEXED BY IDX-HIST.
033400         10  HIST-TBL-AMOUNT        PIC S9(9)V99.
033500*
033600* RAMADAN ACCUMULATOR TABLE, BUILT IN PASS 1 (2000-PASS1-
033700* RAMADAN-TOTALS-EXIT).  ONE ENTRY PER (STORE, ITEM, RAMADAN
033800* START YEAR) THAT HAD AT LEAST ONE TRANSACTION DATE FALLING
033900* INSIDE A SLS-RAMADAN-TBL RANGE.  20000 IS SIZED FOR THE
034000* FULL STORE/ITEM CATALOG ACROSS THE 2024-2035 TABLE SPAN;
034100* RAISE WS-RMD-TBL-COUNT'S LIMIT IF THE CATALOG GROWS.
034200 78  RMD-TBL-MAX-ENTRIES            VALUE 20000.
034300*     WS-RMD-TBL-COUNT IS 77-LEVEL, SEE TOP OF SECTION.
034400 01  RMD-TOTAL-TBL.
034500     05  RMD-TBL-ENTRY OCCURS 1 TO 20000 TIMES
034600             DEPENDING ON WS-RMD-TBL-COUNT
034700             ASCENDING KEY IS RMD-TBL-STORE, RMD-TBL-ITEM,
034800                              RMD-TBL-YEAR
034900             INDEXED BY IDX-RMD.
035000         10  RMD-TBL-STORE          PIC X(6).
035100         10  RMD-TBL-ITEM           PIC X(10).
035200         10  RMD-TBL-YEAR           PIC 9(4).
035300         10  RMD-TBL-AMOUNT         PIC S9(11)V99.
035400*
035500* ================================================================
035600* MACO_ECONOMIC UNIT - FX RATE AND INFLATION INDEX TABLES,
035700* LOADED ENTIRELY FROM RFEB.FXR01 / RFEB.INF01 BEFORE PASS 1
035800* (BOTH FEEDS ARE SMALL - ONE ROW PER DAY / PER MONTH).
035900* ================================================================
036000*
036100 78  FX-TBL-MAX-ENTRIES             VALUE 6000.
036200*     WS-FX-TBL-COUNT IS 77-LEVEL, SEE TOP OF SECTION.
036300 01  FX-TABLE.
036400     05  FX-TBL-ENTRY OCCURS 1 TO 6000 TIMES
036500             DEPENDING ON WS-FX-TBL-COUNT
036600             ASCENDING KEY IS FX-TBL-DATE
036700             INDEXED BY IDX-FX.
036800         10  FX-TBL-DATE            PIC 9(8).
036900         10  FX-TBL-RATE            PIC S9(5)V9(4).
037000*
037100 78  INF-TBL-MAX-ENTRIES            VALUE 200.
037200*     WS-INF-TBL-COUNT IS 77-LEVEL, SEE TOP OF SECTION.
037300 01  INF-TABLE.
037400     05  INF-TBL-ENTRY OCCURS 1 TO 200 TIMES
037500             DEPENDING ON WS-INF-TBL-COUNT
037600             ASCENDING KEY IS INF-TBL-YYYYMM
037700             INDEXED BY IDX-INF.
037800         10  INF-TBL-YYYYMM         PIC 9(6).
037900         10  INF-TBL-INDEX          PIC S9(5)V9(2).
038000*
038100* CARRY-FORWARD HOLDERS - LAST FX RATE / INFLATION INDEX
038200* ASSIGNED TO ANY TRANSACTION SO FAR, IN TRANSACTION ORDER
038300* (CR-0512).  RESET AT JOB START, NEVER AT A CONTROL BREAK.
038400* ALL FOUR ARE 77-LEVEL, DECLARED AT THE TOP OF THIS SECTION.
038500*
038600 PROCEDURE DIVISION.
038700 0000-DOC-STUB.
038800     STOP RUN.
