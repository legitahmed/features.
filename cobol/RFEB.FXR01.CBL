000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DAILY-FX-RATE.
000300 AUTHOR.        M SALEH.
000400 INSTALLATION.  NILE DELTA RETAIL SYS - MIS DEPT.
000500 DATE-WRITTEN.  11/05/93.
000600 DATE-COMPILED. 08/14/01.
000700 SECURITY.      COMPANY CONFIDENTIAL.
000800                INTERNAL DISTRIBUTION ONLY.
000900*
001000* =================================================================
001100* MAINTENANCE LOG - DAILY FX RATE LAYOUT (RFEB.FXR01)
001200* =================================================================
001300* DATE       BY   REQUEST   DESCRIPTION
001400* -----------------------------------------------------------------
001500*11/05/93   RGT  CR-0512   ADDED FX RATE AND INFLATION INDEX      CR-0512 
001600*                           CARRY-FORWARD LOOKUPS.
001700*10/30/98   NEK  CR-0703   Y2K REMEDIATION - ALL DATE FIELDS      CR-0703 
001800*                           VERIFIED FOUR-DIGIT CENTURY-SAFE.
001900*                           NO WINDOWING USED, NO CHANGE TO
002000*                           RECORD LAYOUTS REQUIRED.
002100*08/14/01   HBS  CR-0812   RELIGIOUS CALENDAR AND HOLIDAY         CR-0812 
002200*                           TABLES REBUILT AND EXTENDED
002300*                           THROUGH 2035 PER FORECASTING
002400*                           UNIT LONG-RANGE PLANNING REQUEST.
002500* -----------------------------------------------------------------
002600*
002700* USD/EGP DAILY QUOTE, ONE RECORD PER TRADING DATE, AT
002800* MOST ONE RECORD PER DATE.  LOADED ENTIRELY INTO THE
002900* FX-TBL IN-STORAGE TABLE (SEE RFEB.WTBL01) BY THE
003000* DRIVER BEFORE ANY TRANSACTION IS PROCESSED.
003100* KEEP THIS LAYOUT IN STEP WITH THE FD IN RFEB.BATCH1 -
003200* THE DRIVER DOES NOT COPY THIS MEMBER, IT RESTATES IT.
003300*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS EGY-NUMERIC-CLASS IS '0' THRU '9'
003900     UPSI-0 ON STATUS IS FXR01-TEST-RUN-SW.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT DAILY-FX-RATE ASSIGN TO FXRFILE
004300            ORGANIZATION IS LINE SEQUENTIAL
004400            FILE STATUS  IS WS-FXR01-FILE-STATUS.
004500*
004600 DATA DIVISION.
004700 FILE SECTION.
004800 FD  DAILY-FX-RATE.
004900 01  DAILY-FX-RATE.                                       
005000*     QUOTE DATE, GREGORIAN, CCYYMMDD - Y2K SAFE.
005100     05  FXR-DATE.                                       
005200         10  FXR-DATE-CCYY          PIC 9(4).
005300         10  FXR-DATE-MM            PIC 9(2).
005400         10  FXR-DATE-DD            PIC 9(2).
005500     05  FXR-DATE-NUM REDEFINES FXR-DATE
005600                                    PIC 9(8).
005700*     USD/EGP EXCHANGE RATE FOR THIS DATE, 4 DECIMALS.
005800     05  FXR-RATE                   PIC S9(5)V9(4).
005900*     NO TRAILING FILLER - 17-BYTE WIDTH IS THE FIXED
006000*     INTERFACE CONTRACT WITH TREASURY'S RATE FEED.
006100*
006200 WORKING-STORAGE SECTION.
006300 01  WS-FXR01-FILE-STATUS           PIC X(02) VALUE ZEROES.
006400 01  FXR01-TEST-RUN-SW              PIC X(01) VALUE 'N'.
006500*
006600 PROCEDURE DIVISION.
006700 0000-DOC-STUB.
006800     STOP RUN.
