000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MONTHLY-INFLATION-INDEX.
000300 AUTHOR.        M SALEH.
000400 INSTALLATION.  NILE DELTA RETAIL SYS - MIS DEPT.
000500 DATE-WRITTEN.  11/05/93.
000600 DATE-COMPILED. 08/14/01.
000700 SECURITY.      COMPANY CONFIDENTIAL.
000800                INTERNAL DISTRIBUTION ONLY.
000900*
001000* =================================================================
001100* MAINTENANCE LOG - MONTHLY INFLATION INDEX LAYOUT (RFEB.INF01)
001200* =================================================================
001300* DATE       BY   REQUEST   DESCRIPTION
001400* -----------------------------------------------------------------
001500*11/05/93   RGT  CR-0512   ADDED FX RATE AND INFLATION INDEX      CR-0512 
001600*                           CARRY-FORWARD LOOKUPS.
001700*10/30/98   NEK  CR-0703   Y2K REMEDIATION - ALL DATE FIELDS      CR-0703 
001800*                           VERIFIED FOUR-DIGIT CENTURY-SAFE.
001900*                           NO WINDOWING USED, NO CHANGE TO
002000*                           RECORD LAYOUTS REQUIRED.
002100*08/14/01   HBS  CR-0812   RELIGIOUS CALENDAR AND HOLIDAY         CR-0812 
002200*                           TABLES REBUILT AND EXTENDED
002300*                           THROUGH 2035 PER FORECASTING
002400*                           UNIT LONG-RANGE PLANNING REQUEST.
002500* -----------------------------------------------------------------
002600*
002700* CONSUMER INFLATION INDEX, ONE RECORD PER CALENDAR
002800* MONTH.  LOADED ENTIRELY INTO THE INF-TBL IN-STORAGE
002900* TABLE (SEE RFEB.WTBL01) BY THE DRIVER BEFORE ANY
003000* TRANSACTION IS PROCESSED.
003100* KEEP THIS LAYOUT IN STEP WITH THE FD IN RFEB.BATCH1 -
003200* THE DRIVER DOES NOT COPY THIS MEMBER, IT RESTATES IT.
003300*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS EGY-NUMERIC-CLASS IS '0' THRU '9'
003900     UPSI-0 ON STATUS IS INF01-TEST-RUN-SW.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT MONTHLY-INFLATION-INDEX ASSIGN TO INFFILE
004300            ORGANIZATION IS LINE SEQUENTIAL
004400            FILE STATUS  IS WS-INF01-FILE-STATUS.
004500*
004600 DATA DIVISION.
004700 FILE SECTION.
004800 FD  MONTHLY-INFLATION-INDEX.
004900 01  MONTHLY-INFLATION-INDEX.                            
005000*     YEAR AND MONTH OF THE INDEX, CCYYMM.
005100     05  INF-YYYYMM.                                     
005200         10  INF-CCYY               PIC 9(4).
005300         10  INF-MM                 PIC 9(2).
005400     05  INF-YYYYMM-NUM REDEFINES INF-YYYYMM
005500                                    PIC 9(6).
005600*     CONSUMER INFLATION INDEX FOR THE MONTH.
005700     05  INF-INDEX                  PIC S9(5)V9(2).
005800*     NO TRAILING FILLER - 13-BYTE WIDTH IS THE FIXED
005900*     INTERFACE CONTRACT WITH THE ECONOMICS UNIT FEED.
006000*
006100 WORKING-STORAGE SECTION.
006200 01  WS-INF01-FILE-STATUS           PIC X(02) VALUE ZEROES.
006300 01  INF01-TEST-RUN-SW              PIC X(01) VALUE 'N'.
006400*
006500 PROCEDURE DIVISION.
006600 0000-DOC-STUB.
006700     STOP RUN.
