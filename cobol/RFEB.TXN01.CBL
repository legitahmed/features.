000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DAILY-SALES-TRANSACTION.
000300 AUTHOR.        M SALEH.
000400 INSTALLATION.  NILE DELTA RETAIL SYS - MIS DEPT.
000500 DATE-WRITTEN.  03/14/86.
000600 DATE-COMPILED. 08/14/01.
000700 SECURITY.      COMPANY CONFIDENTIAL.
000800                INTERNAL DISTRIBUTION ONLY.
000900*
001000* =================================================================
001100* MAINTENANCE LOG - DAILY SALES TRANSACTION LAYOUT (RFEB.TXN01)
001200* =================================================================
001300* DATE       BY   REQUEST   DESCRIPTION
001400* -----------------------------------------------------------------
001500*03/14/86   MSA  PRJ-0119  INITIAL CODING OF FEATURE              PRJ-0119
001600*                           ENRICHMENT BATCH SUITE.
001700*09/02/86   MSA  PRJ-0119  ADDED STORE/ITEM CONTROL BREAK         PRJ-0119
001800*                           LOGIC PER MIS REVIEW.
001900*06/11/88   AFH  CR-0244   EXPANDED HOLIDAY TABLE TO COVER        CR-0244 
002000*                           NEW NATIONAL OBSERVANCE DATES.
002100*02/20/91   AFH  CR-0387   ROLLING AVERAGE WINDOWS CHANGED        CR-0387 
002200*                           FROM CALENDAR DAYS TO OBSERVATION
002300*                           COUNTS PER FORECASTING UNIT REQ.
002400*11/05/93   RGT  CR-0512   ADDED FX RATE AND INFLATION INDEX      CR-0512 
002500*                           CARRY-FORWARD LOOKUPS.
002600*07/18/95   RGT  CR-0588   ADDED STOCK COVER AND SAFETY           CR-0588 
002700*                           STOCK THRESHOLD DERIVATIONS.
002800* -----------------------------------------------------------------
002900*
003000* THIS MEMBER DOCUMENTS THE INBOUND DAILY STORE/ITEM SALES
003100* TRANSACTION RECORD READ BY THE FEATURE ENRICHMENT BATCH.
003200* ONE RECORD PER STORE/ITEM/DAY.  FILE IS PRESENTED TO THE
003300* DRIVER (RFEB.BATCH1) ALREADY SORTED ASCENDING BY
003400* STORE NUMBER, ITEM NUMBER, TRANSACTION DATE.
003500* KEEP THIS LAYOUT IN STEP WITH THE FD IN RFEB.BATCH1 -
003600* THE DRIVER DOES NOT COPY THIS MEMBER, IT RESTATES IT.
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS EGY-NUMERIC-CLASS IS '0' THRU '9'
004300     UPSI-0 ON STATUS IS TXN01-TEST-RUN-SW.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT DAILY-SALES-TRANSACTION ASSIGN TO TRXFILE
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS  IS WS-TXN01-FILE-STATUS.
004900*
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  DAILY-SALES-TRANSACTION.
005300 01  DAILY-SALES-TRANSACTION.                             
005400*     STORE / LOCATION IDENTIFIER.
005500     05  TXN-STORE-NO               PIC X(6).
005600*     ITEM (SKU) IDENTIFIER.
005700     05  TXN-ITEM-NO                PIC X(10).
005800*     TRANSACTION DATE, GREGORIAN, CCYYMMDD - Y2K SAFE,
005900*     FOUR-DIGIT CENTURY, NO WINDOWING (SEE CR-0703).
006000     05  TXN-DATE.                                       
006100         10  TXN-DATE-CCYY          PIC 9(4).
006200         10  TXN-DATE-MM            PIC 9(2).
006300         10  TXN-DATE-DD            PIC 9(2).
006400     05  TXN-DATE-NUM REDEFINES TXN-DATE
006500                                    PIC 9(8).
006600*     NET SALES AMOUNT, STORE/ITEM/DAY - MAY BE NEGATIVE
006700*     ON A NET-RETURN DAY.
006800     05  TXN-NET-AMOUNT             PIC S9(9)V99.
006900*     NO TRAILING FILLER - THIS RECORD'S 35-BYTE WIDTH IS
007000*     THE FIXED INTERFACE CONTRACT WITH THE UPSTREAM POS
007100*     EXTRACT JOB; PADDING WOULD BREAK ITS FIXED COLUMNS.
007200*
007300 WORKING-STORAGE SECTION.
007400 01  WS-TXN01-FILE-STATUS           PIC X(02) VALUE ZEROES.
007500 01  TXN01-TEST-RUN-SW              PIC X(01) VALUE 'N'.
007600*
007700 PROCEDURE DIVISION.
007800 0000-DOC-STUB.
007900     STOP RUN.
