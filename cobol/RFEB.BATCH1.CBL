000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RETAIL-SALES-FEATURE-ENRICHMENT.
000300 AUTHOR.        M SALEH.
000400 INSTALLATION.  NILE DELTA RETAIL SYS - MIS DEPT.
000500 DATE-WRITTEN.  03/14/86.
000600 DATE-COMPILED. 08/14/01.
000700 SECURITY.      COMPANY CONFIDENTIAL.
000800                INTERNAL DISTRIBUTION ONLY.
000900*
001000* =================================================================
001100* MAINTENANCE LOG - RETAIL SALES FEATURE ENRICHMENT DRIVER (RFEB.BATCH1)
001200* =================================================================
001300* DATE       BY   REQUEST   DESCRIPTION
001400* -----------------------------------------------------------------
001500*03/14/86   MSA  PRJ-0119  INITIAL CODING OF FEATURE              PRJ-0119
001600*                           ENRICHMENT BATCH SUITE.
001700*09/02/86   MSA  PRJ-0119  ADDED STORE/ITEM CONTROL BREAK         PRJ-0119
001800*                           LOGIC PER MIS REVIEW.
001900*06/11/88   AFH  CR-0244   EXPANDED HOLIDAY TABLE TO COVER        CR-0244 
002000*                           NEW NATIONAL OBSERVANCE DATES.
002100*02/20/91   AFH  CR-0387   ROLLING AVERAGE WINDOWS CHANGED        CR-0387 
002200*                           FROM CALENDAR DAYS TO OBSERVATION
002300*                           COUNTS PER FORECASTING UNIT REQ.
002400*11/05/93   RGT  CR-0512   ADDED FX RATE AND INFLATION INDEX      CR-0512 
002500*                           CARRY-FORWARD LOOKUPS.
002600*07/18/95   RGT  CR-0588   ADDED STOCK COVER AND SAFETY           CR-0588 
002700*                           STOCK THRESHOLD DERIVATIONS.
002800*01/09/97   NEK  CR-0651   RELIGIOUS CALENDAR TABLES EXTENDED     CR-0651 
002900*                           THROUGH 2010 PER PLANNING DEPT.
003000*10/30/98   NEK  CR-0703   Y2K REMEDIATION - ALL DATE FIELDS      CR-0703 
003100*                           VERIFIED FOUR-DIGIT CENTURY-SAFE.
003200*                           NO WINDOWING USED, NO CHANGE TO
003300*                           RECORD LAYOUTS REQUIRED.
003400*03/02/99   NEK  CR-0703   Y2K SIGN-OFF - RETESTED CENTURY        CR-0703 
003500*                           ROLLOVER ON ROLLING AVERAGE AND
003600*                           LAG WINDOWS SPANNING 12/31/1999.
003700*08/14/01   HBS  CR-0812   RELIGIOUS CALENDAR AND HOLIDAY         CR-0812 
003800*                           TABLES REBUILT AND EXTENDED
003900*                           THROUGH 2035 PER FORECASTING
004000*                           UNIT LONG-RANGE PLANNING REQUEST.
004100* -----------------------------------------------------------------
004200*
004300* MAIN BATCH DRIVER FOR THE FEATURE ENRICHMENT SUITE.  READS THE
004400* DAILY SALES TRANSACTION FILE (RFEB.TXN01 LAYOUT) TWICE - ONCE
004500* TO ACCUMULATE RAMADAN TOTALS, ONCE TO DERIVE AND WRITE THE
004600* ENRICHED FEATURE RECORD (RFEB.FEAT01 LAYOUT) CONSUMED BY THE
004700* FORECASTING UNIT.  ALONG THE WAY IT LOADS THE FX AND INFLATION
004800* FEEDS ENTIRELY INTO STORAGE AND MATCHES THE STOCK SNAPSHOT
004900* FEED BY A CO-SORTED SEQUENTIAL READ AGAINST PASS 2.
005000*
005100* THIS MEMBER RESTATES THE RECORD LAYOUTS DOCUMENTED IN
005200* RFEB.TXN01, RFEB.FXR01, RFEB.INF01, RFEB.STK01 AND RFEB.FEAT01,
005300* AND THE WORKING-STORAGE TABLES DOCUMENTED IN RFEB.WTBL01.  IT
005400* DOES NOT COPY THOSE MEMBERS - KEEP ALL FIVE IN STEP BY HAND.
005500*
005600* ================================================================
005700* RUNNING PROGRAMMER NOTES - ONE PARAGRAPH PER TICKET THAT CHANGED
005800* A DESIGN DECISION RATHER THAN JUST A COSMETIC FIELD.  KEPT HERE
005900* RATHER THAN SCATTERED SO THE NEXT PERSON TOUCHING THIS MEMBER
006000* CAN READ THE WHY BEFORE THE HOW.  CROSS-REFERENCE AGAINST THE
006100* MAINTENANCE LOG ABOVE FOR THE DATE/INITIALS OF EACH ENTRY.
006200* ================================================================
006300* PRJ-0119 (ORIGINAL BUILD) - TWO-PASS DESIGN CHOSEN OVER A SINGLE
006400* PASS WITH A DEFERRED-WRITE HOLD AREA BECAUSE THE RAMADAN TOTAL
006500* FEATURE NEEDS THE WHOLE OF A GROUP'S RAMADAN WINDOW SUMMED
006600* BEFORE THE FIRST RECORD OF THAT WINDOW CAN BE WRITTEN - A ONE-
006700* PASS DESIGN WOULD HAVE TO BUFFER AN UNBOUNDED NUMBER OF OUTPUT
006800* RECORDS IN STORAGE UNTIL A GROUP'S RAMADAN WINDOW CLOSED.
006900*
007000* CR-0244 - FX AND INFLATION MOVED FROM SEQUENTIAL LINEAR SCANS TO
007100* SEARCH ALL TABLES ONCE THE FX FEED GREW PAST ABOUT A YEAR OF
007200* DAILY ROWS.  BOTH FEEDS ARE SMALL ENOUGH TO HOLD IN STORAGE FOR
007300* THE LIFE OF THE RUN (SIX YEARS OF DAILY FX IS UNDER 2200 ROWS).
007400*
007500* CR-0387 - THE CALENDAR SUB-PARAGRAPH ORDER INSIDE THE 4000 THRU
007600* 4700 RANGE IS LOAD-BEARING, NOT COSMETIC.  4150 MUST FOLLOW 4100
007700* DIRECTLY (BEFORE 4200'S NESTED CALL TO 4220 OVERWRITES WS-ZG-H
007800* FOR A DIFFERENT YEAR) AND 4300 MUST PRECEDE 4200 (BEFORE THAT
007900* SAME NESTED CALL RE-TESTS LEAP YEAR AND CLOBBERS WS-IS-LEAP-YEAR
008000* BEFORE 4300 HAS READ IT FOR THE TRANSACTION'S OWN YEAR).  DO NOT
008100* REORDER THIS RANGE WITHOUT RE-READING BOTH BANNER COMMENTS.
008200*
008300* CR-0512 - FX/INFLATION LOOKUP MISSES AND THE RAMADAN SLICE SCAN
008400* BOTH MOVED TO A CARRY-FORWARD / FORWARD-ONLY-POINTER DESIGN THIS
008500* SAME RELEASE, FOR UNRELATED REASONS THAT HAPPENED TO LAND
008600* TOGETHER - THE FX/INFLATION CHANGE WAS A BUSINESS-RULE FIX (A
008700* GAP DAY SHOULD NOT GO ABSENT), THE RAMADAN SCAN CHANGE WAS A
008800* PERFORMANCE FIX (SEE THE BANNER AT 5110 BELOW).
008900*
009000* CR-0588 - REVIEW OF THE FEATURE SPEC AGAINST THE FIRST CUT OF
009100* THIS DRIVER RESULTED IN A HANDFUL OF DELIBERATE RULE
009200* RESTATEMENTS - MOST NOTABLY THAT MISSING FEATURE VALUES ARE
009300* CARRIED AS AN EXPLICIT -FND/-ABSENT 88-LEVEL PAIR RATHER THAN A
009400* NULL OR SENTINEL VALUE, SINCE THIS SHOP'S DOWNSTREAM
009500* FORECASTING JOB CANNOT DISTINGUISH A ZERO VALUE FROM A MISSING
009600* ONE OTHERWISE.
009700*
009800* CR-0651 - STOCK MATCH LOGIC FLAGGED DURING A PARALLEL TEST RUN
009900* WHERE THE STOCK EXTRACT HAD BEEN ACCIDENTALLY RESORTED BY THE
010000* UPSTREAM JOB.  NO CODE CHANGE WAS MADE HERE (THE DESIGN ALREADY
010100* ASSUMES CO-SORTED INPUT) BUT A SORT-VERIFY STEP WAS ADDED TO THE
010200* JCL AHEAD OF THIS STEP - SEE THE REVIEW NOTE AT 7100 BELOW.
010300*
010400* CR-0703 (Y2K) - ALL FOUR-DIGIT YEAR FIELDS IN THIS MEMBER WERE
010500* ALREADY FULL CCYY, NO WINDOWING WAS EVER DONE HERE - REVIEWED
010600* AND SIGNED OFF WITH NO CHANGES REQUIRED.
010700*
010800* CR-0812 - SAFETY STOCK THRESHOLD CALCULATION ADDED AS ITS OWN
010900* PARAGRAPH (7300) RATHER THAN FOLDED INTO 7200'S STOCK COVER
011000* CALCULATION, SINCE THE TWO METRICS HAVE DIFFERENT DATA
011100* DEPENDENCIES (7300 DOES NOT NEED A STOCK MATCH TO PRODUCE A
011200* VALUE) AND THE BUSINESS HAS ASKED FOR THEM TO EVOLVE ON
011300* SEPARATE SCHEDULES.
011400* ================================================================
011500*
011600 ENVIRONMENT DIVISION.
011700 CONFIGURATION SECTION.
011800* --- UPSI-0 IS THE OPERATOR TEST-RUN SWITCH SET AT THE JCL EXEC
011900*     CARD LEVEL FOR PARALLEL-TEST RUNS AGAINST A COPY OF THE 
012000*     PRODUCTION INPUT SET - SEE 1000-INITIALIZE-EXIT ------------
012100 SPECIAL-NAMES.
012200     C01 IS TOP-OF-FORM
012300     CLASS EGY-NUMERIC-CLASS IS '0' THRU '9'
012400     UPSI-0 ON STATUS IS BATCH1-TEST-RUN-SW.
012500 INPUT-OUTPUT SECTION.
012600 FILE-CONTROL.
012700* --- ALL FIVE FILES ARE LINE SEQUENTIAL PER SHOP CONVENTION FOR
012800*     THIS FEED (SEE THE FD-LEVEL COMMENTARY IN THE FILE SECTION
012900*     BELOW FOR EACH FILE'S SORT-ORDER REQUIREMENT). -------------
013000     SELECT DAILY-SALES-TRANSACTION ASSIGN TO TRXFILE
013100            ORGANIZATION IS LINE SEQUENTIAL
013200            FILE STATUS  IS WS-TRX-FILE-STATUS.
013300     SELECT DAILY-FX-RATE ASSIGN TO FXRFILE
013400            ORGANIZATION IS LINE SEQUENTIAL
013500            FILE STATUS  IS WS-FXR-FILE-STATUS.
013600     SELECT MONTHLY-INFLATION-INDEX ASSIGN TO INFFILE
013700            ORGANIZATION IS LINE SEQUENTIAL
013800            FILE STATUS  IS WS-INF-FILE-STATUS.
013900*     --- STKFILE IS THE ONLY INPUT NOT FULLY TABLED IN STORAGE -
014000*         IT IS READ CO-SORTED AGAINST TRXFILE, SEE 7100/7110 -----
014100     SELECT STOCK-POSITION-SNAPSHOT ASSIGN TO STKFILE
014200            ORGANIZATION IS LINE SEQUENTIAL
014300            FILE STATUS  IS WS-STK-FILE-STATUS.
014400     SELECT SALES-FEATURE-ENRICHED ASSIGN TO OUTFILE
014500            ORGANIZATION IS LINE SEQUENTIAL
014600            FILE STATUS  IS WS-OUT-FILE-STATUS.
014700*
014800*
014900 DATA DIVISION.
015000 FILE SECTION.
015100* --- INBOUND DAILY SALES TRANSACTION - SEE RFEB.TXN01 -----------
015200*     ONE ROW PER STORE/ITEM/DATE SALE, SORTED ASCENDING ON
015300*     STORE/ITEM/DATE - PASS 1 AND PASS 2 BOTH DEPEND ON THAT
015400*     SORT ORDER FOR THEIR CONTROL BREAKS AND RUNNING TOTALS.
015500*     TXN-DATE-NUM IS A REDEFINES OF THE BROKEN-OUT CCYY/MM/DD
015600*     GROUP GIVING AN 8-DIGIT COMPARABLE DATE, SHOP STANDARD FOR
015700*     RANGE TESTS AGAINST THE CALENDAR TABLES IN RFEB.WTBL01.
015800 FD  DAILY-SALES-TRANSACTION.
015900 01  DAILY-SALES-TRANSACTION.
016000     05  TXN-STORE-NO               PIC X(6).
016100     05  TXN-ITEM-NO                PIC X(10).
016200     05  TXN-DATE.
016300         10  TXN-DATE-CCYY          PIC 9(4).
016400         10  TXN-DATE-MM            PIC 9(2).
016500         10  TXN-DATE-DD            PIC 9(2).
016600*         --- TXN-DATE-NUM REDEFINES THE BROKEN-OUT DATE AS ONE
016700*             8-DIGIT NUMERIC FOR RANGE COMPARES AGAINST THE
016800*             CALENDAR TABLES, WITHOUT DUPLICATING THE FIELD -----
016900     05  TXN-DATE-NUM REDEFINES TXN-DATE
017000                                    PIC 9(8).
017100     05  TXN-NET-AMOUNT             PIC S9(9)V99.
017200*
017300* --- DAILY FX RATE - SEE RFEB.FXR01 ------------------------------
017400*     ONE ROW PER CALENDAR DAY, USD/EGP CLOSING RATE, LOADED
017500*     ENTIRELY INTO FX-TABLE (RFEB.WTBL01) BY 1100 BEFORE PASS 1.
017600 FD  DAILY-FX-RATE.
017700 01  DAILY-FX-RATE.
017800     05  FXR-DATE.
017900         10  FXR-DATE-CCYY          PIC 9(4).
018000         10  FXR-DATE-MM            PIC 9(2).
018100         10  FXR-DATE-DD            PIC 9(2).
018200*         --- SAME REDEFINES TECHNIQUE AS TXN-DATE-NUM ABOVE ------
018300     05  FXR-DATE-NUM REDEFINES FXR-DATE
018400                                    PIC 9(8).
018500     05  FXR-RATE                   PIC S9(5)V9(4).
018600*
018700* --- MONTHLY INFLATION INDEX - SEE RFEB.INF01 --------------------
018800*     ONE ROW PER CALENDAR MONTH, LOADED ENTIRELY INTO INF-TABLE
018900*     (RFEB.WTBL01) BY 1200 BEFORE PASS 1.
019000 FD  MONTHLY-INFLATION-INDEX.
019100 01  MONTHLY-INFLATION-INDEX.
019200     05  INF-YYYYMM.
019300         10  INF-CCYY               PIC 9(4).
019400         10  INF-MM                 PIC 9(2).
019500*         --- 6-DIGIT NUMERIC REDEFINE, MATCHES WS-INF-LOOKUP-KEY'S
019600*             PIC 9(6) COMP SO THE TWO COMPARE DIRECTLY ------------
019700     05  INF-YYYYMM-NUM REDEFINES INF-YYYYMM
019800                                    PIC 9(6).
019900     05  INF-INDEX                  PIC S9(5)V9(2).
020000*
020100* --- STOCK POSITION SNAPSHOT - SEE RFEB.STK01 --------------------
020200*     SORTED ASCENDING STORE/ITEM/DATE, SAME AS THE TRANSACTION
020300*     FILE - NOT LOADED INTO STORAGE, MATCHED BY THE CO-SORTED
020400*     SEQUENTIAL READ IN 7100/7110 SINCE A STORE'S WHOLE STOCK
020500*     HISTORY IS NOT BOUNDED THE WAY FX/INFLATION ARE.
020600 FD  STOCK-POSITION-SNAPSHOT.
020700 01  STOCK-POSITION-SNAPSHOT.
020800     05  STK-STORE                  PIC X(6).
020900     05  STK-ITEM                   PIC X(10).
021000     05  STK-DATE.
021100         10  STK-DATE-CCYY          PIC 9(4).
021200         10  STK-DATE-MM            PIC 9(2).
021300         10  STK-DATE-DD            PIC 9(2).
021400*         --- SAME REDEFINES TECHNIQUE ONCE MORE - COMPARED AGAINST
021500*             TXN-DATE-NUM BY 7100'S CO-SORTED MATCH LOGIC ---------
021600     05  STK-DATE-NUM REDEFINES STK-DATE
021700                                    PIC 9(8).
021800     05  STK-QTY                    PIC S9(9)V99.
021900*
022000* --- SALES FEATURE ENRICHED (OUTPUT) - SEE RFEB.FEAT01 -----------
022100*     THIS FD IS THE DRIVER'S OWN COPY OF THE RFEB.FEAT01 LAYOUT -
022200*     KEEP FIELD-FOR-FIELD IN STEP WITH THAT MEMBER BY HAND, THIS
022300*     SHOP DOES NOT COPY WORKING RECORD AREAS FROM DOC MEMBERS.
022400*     THE FIRST BLOCK OF FIELDS (STORE/ITEM/DATE/AMOUNT) IS CARRIED
022500*     STRAIGHT THROUGH FROM THE INPUT TRANSACTION; EVERYTHING FROM
022600*     OUT-DAY-OF-WEEK ONWARD IS DERIVED BY ONE OF THE FOUR
022700*     TRANSLATABLE UNITS (TIME_CALENDAR, SALES, MACO_ECONOMIC,
022800*     STOCKS) AND CARRIES ITS OWN -FND/-ABSENT 88-LEVEL PAIR WHEN
022900*     THE SPEC ALLOWS THAT FEATURE TO BE ABSENT.
023000 FD  SALES-FEATURE-ENRICHED.
023100 01  SALES-FEATURE-ENRICHED.
023200     05  OUT-STORE-NO               PIC X(6).
023300     05  OUT-ITEM-NO                PIC X(10).
023400     05  OUT-TXN-DATE.
023500         10  OUT-TXN-DATE-CCYY      PIC 9(4).
023600         10  OUT-TXN-DATE-MM        PIC 9(2).
023700         10  OUT-TXN-DATE-DD        PIC 9(2).
023800     05  OUT-TXN-DATE-NUM REDEFINES OUT-TXN-DATE
023900                                    PIC 9(8).
024000     05  OUT-NET-AMOUNT             PIC S9(9)V99.
024100*     --- TIME_CALENDAR UNIT OUTPUT FIELDS (4000 THRU 4700) --------
024200     05  OUT-DAY-OF-WEEK            PIC X(9).
024300     05  OUT-WEEK-OF-YEAR           PIC 9(2).
024400     05  OUT-MONTH-NUM              PIC 9(2).
024500     05  OUT-IS-WEEKEND             PIC X(1).
024600         88  OUT-IS-WEEKEND-YES         VALUE 'Y'.
024700         88  OUT-IS-WEEKEND-NO          VALUE 'N'.
024800     05  OUT-IS-START-OF-MONTH      PIC X(1).
024900         88  OUT-IS-START-OF-MTH-YES    VALUE 'Y'.
025000         88  OUT-IS-START-OF-MTH-NO     VALUE 'N'.
025100     05  OUT-IS-END-OF-MONTH        PIC X(1).
025200         88  OUT-IS-END-OF-MTH-YES      VALUE 'Y'.
025300         88  OUT-IS-END-OF-MTH-NO       VALUE 'N'.
025400     05  OUT-IS-RAMADAN             PIC X(1).
025500         88  OUT-IS-RAMADAN-YES         VALUE 'Y'.
025600         88  OUT-IS-RAMADAN-NO          VALUE 'N'.
025700     05  OUT-IS-EID-FITR            PIC X(1).
025800         88  OUT-IS-EID-FITR-YES        VALUE 'Y'.
025900         88  OUT-IS-EID-FITR-NO         VALUE 'N'.
026000     05  OUT-IS-EID-ADHA            PIC X(1).
026100         88  OUT-IS-EID-ADHA-YES        VALUE 'Y'.
026200         88  OUT-IS-EID-ADHA-NO         VALUE 'N'.
026300     05  OUT-IS-GREAT-LENT          PIC X(1).
026400         88  OUT-IS-GREAT-LENT-YES      VALUE 'Y'.
026500         88  OUT-IS-GREAT-LENT-NO       VALUE 'N'.
026600     05  OUT-IS-NATIONAL-HOLIDAY    PIC X(1).
026700         88  OUT-IS-NAT-HOLIDAY-YES     VALUE 'Y'.
026800         88  OUT-IS-NAT-HOLIDAY-NO      VALUE 'N'.
026900     05  OUT-SEASON                 PIC X(6).
027000     05  OUT-RETAIL-EVENT           PIC X(15).
027100*     --- SALES UNIT OUTPUT FIELDS (5000-5600) - SOURCED FROM THE
027200*     365-SLOT RING BUFFER HIST-TBL IN WORKING-STORAGE, RESET AT
027300*     EVERY STORE/ITEM CONTROL BREAK BY 5100 ------------------------
027400     05  OUT-ROLLING-AVG-GROUP.
027500         10  OUT-ROLLING-AVG-7D     PIC S9(9)V99.
027600         10  OUT-ROLLING-AVG-15D    PIC S9(9)V99.
027700         10  OUT-ROLLING-AVG-30D    PIC S9(9)V99.
027800     05  OUT-ROLLING-AVG-TBL REDEFINES
027900             OUT-ROLLING-AVG-GROUP OCCURS 3 TIMES
028000             PIC S9(9)V99.
028100*     --- LAG GROUP LAID OUT AS THREE PARALLEL SLOTS (1D/7D/365D)
028200*         SO OUT-LAG-TBL BELOW CAN REDEFINE THEM AS A GENERIC
028300*         VALUE/FOUND-FLAG PAIR TABLE FOR 5400'S PERFORM VARYING -----
028400     05  OUT-LAG-GROUP.
028500         10  OUT-SALES-LAG-1D       PIC S9(9)V99.
028600         10  OUT-SALES-LAG-1D-FND   PIC X(1).
028700             88  OUT-SALES-LAG-1D-FOUND  VALUE 'Y'.
028800             88  OUT-SALES-LAG-1D-ABSENT VALUE 'N'.
028900         10  OUT-SALES-LAG-7D       PIC S9(9)V99.
029000         10  OUT-SALES-LAG-7D-FND   PIC X(1).
029100             88  OUT-SALES-LAG-7D-FOUND  VALUE 'Y'.
029200             88  OUT-SALES-LAG-7D-ABSENT VALUE 'N'.
029300         10  OUT-SALES-LAG-365D     PIC S9(9)V99.
029400         10  OUT-SALES-LAG-365D-FND PIC X(1).
029500             88  OUT-SALES-LAG-365D-FOUND VALUE 'Y'.
029600             88  OUT-SALES-LAG-365D-ABSENT VALUE 'N'.
029700     05  OUT-LAG-TBL REDEFINES OUT-LAG-GROUP
029800             OCCURS 3 TIMES.
029900         10  OUT-LAG-TBL-VALUE          PIC S9(9)V99.
030000         10  OUT-LAG-TBL-FND            PIC X(1).
030100*     --- 15-DAY STANDARD DEVIATION - ABSENT (NOT ZERO) WHEN THE
030200*         RING BUFFER HAS FEWER THAN 2 OBSERVATIONS IN THE WINDOW,
030300*         SINCE THE N-1 DENOMINATOR IS UNDEFINED FOR N < 2 --------
030400     05  OUT-STD-DEV-SALES-15D      PIC S9(9)V99.
030500     05  OUT-STD-DEV-SALES-15D-FND  PIC X(1).
030600         88  OUT-STD-DEV-15D-FOUND      VALUE 'Y'.
030700         88  OUT-STD-DEV-15D-ABSENT     VALUE 'N'.
030800     05  OUT-TOTAL-SALES-LAST-RMD   PIC S9(11)V99.
030900     05  OUT-TOTAL-SALES-LAST-RMD-FND
031000                                    PIC X(1).
031100         88  OUT-LAST-RMD-TOTAL-FOUND   VALUE 'Y'.
031200         88  OUT-LAST-RMD-TOTAL-ABSENT  VALUE 'N'.
031300*     --- MACO_ECONOMIC UNIT OUTPUT FIELDS (6000-6210) - CARRY-
031400*     FORWARD ON A LOOKUP MISS, SEE 6110/6210 -----------------------
031500     05  OUT-FX-RATE                PIC S9(5)V9(4).
031600     05  OUT-FX-RATE-FND            PIC X(1).
031700         88  OUT-FX-RATE-FOUND          VALUE 'Y'.
031800         88  OUT-FX-RATE-ABSENT         VALUE 'N'.
031900     05  OUT-INFLATION-INDEX        PIC S9(5)V99.
032000     05  OUT-INFLATION-INDEX-FND    PIC X(1).
032100         88  OUT-INFLATION-FOUND        VALUE 'Y'.
032200         88  OUT-INFLATION-ABSENT       VALUE 'N'.
032300*     --- STOCKS UNIT OUTPUT FIELDS (7000-7300) - MATCHED BY THE
032400*     CO-SORTED READ AGAINST RFEB.STK01, NOT TABLED -------------
032500     05  OUT-CURRENT-STOCK-QTY      PIC S9(9)V99.
032600     05  OUT-CURRENT-STOCK-QTY-FND  PIC X(1).
032700         88  OUT-CURR-STOCK-FOUND       VALUE 'Y'.
032800         88  OUT-CURR-STOCK-ABSENT      VALUE 'N'.
032900     05  OUT-STOCK-COVER-DAYS       PIC S9(7)V99.
033000     05  OUT-STOCK-COVER-DAYS-FND   PIC X(1).
033100         88  OUT-STOCK-COVER-FOUND      VALUE 'Y'.
033200         88  OUT-STOCK-COVER-ABSENT     VALUE 'N'.
033300     05  OUT-SAFETY-STOCK-THRESH    PIC S9(9)V99.
033400     05  FILLER                     PIC X(07).
033500*
033600 WORKING-STORAGE SECTION.
033700* --- STANDALONE SCALAR WORK FIELDS, LEVEL 77 PER SHOP HOUSE STYLE
033800*     FOR ITEMS THAT STAND ALONE AND ARE NOT PART OF A LARGER
033900*     GROUP ITEM - RUN-SUMMARY COUNTERS (REPORTS SECTION, CONSOLE
034000*     LOG) AND THE ZELLER'S CONGRUENCE INTERMEDIATE RESULTS (SEE
034100*     4100-CALC-DAY-OF-WEEK-EXIT).  ALL 77-LEVEL ITEMS MUST COME
034200*     BEFORE THE FIRST 01-LEVEL ENTRY IN WORKING-STORAGE. -----------
034300 77  WS-TXN-READ-CNT               PIC 9(9) COMP VALUE ZERO.
034400 77  WS-FEAT-WRITE-CNT             PIC 9(9) COMP VALUE ZERO.
034500 77  WS-GROUP-CNT                  PIC 9(9) COMP VALUE ZERO.
034600 77  WS-FX-MISS-CNT                PIC 9(9) COMP VALUE ZERO.
034700 77  WS-STK-MISS-CNT               PIC 9(9) COMP VALUE ZERO.
034800*     --- ZELLER'S CONGRUENCE WORK FIELDS BELOW - GENERIC, SHARED
034900*         BY EVERY CALENDAR CALCULATION IN THIS DRIVER THAT NEEDS
035000*         A DAY-OF-WEEK, NOT JUST THE TRANSACTION DATE ITSELF -----
035100 77  WS-ZG-YEAR                    PIC S9(9) COMP.
035200 77  WS-ZG-MONTH                   PIC S9(9) COMP.
035300 77  WS-ZG-DAY                     PIC S9(9) COMP.
035400 77  WS-ZG-Q                       PIC S9(9) COMP.
035500 77  WS-ZG-M                       PIC S9(9) COMP.
035600 77  WS-ZG-Y                       PIC S9(9) COMP.
035700*     --- J/K ARE THE CENTURY AND YEAR-OF-CENTURY SPLIT OF WS-ZG-Y
035800*         USED BY THE CLASSIC ZELLER FORMULA BELOW (4100) ---------
035900 77  WS-ZG-J                       PIC S9(9) COMP.
036000 77  WS-ZG-K                       PIC S9(9) COMP.
036100 77  WS-ZG-T2                      PIC S9(9) COMP.
036200 77  WS-ZG-T4                      PIC S9(9) COMP.
036300 77  WS-ZG-T5                      PIC S9(9) COMP.
036400 77  WS-ZG-QUOT                    PIC S9(9) COMP.
036500 77  WS-ZG-H                       PIC S9(9) COMP.
036600 77  WS-ZG-ISO-WEEKDAY             PIC S9(9) COMP.
036700 77  WS-ZG-YEAR-SAVE               PIC S9(9) COMP.
036800*
036900* --- FILE STATUS / END-OF-FILE SWITCHES --------------------------
037000*     FILE STATUS FIELDS ARE CHECKED ONLY BY EYE DURING TESTING -
037100*     THIS DRIVER DOES NOT ABEND ON A NON-ZERO STATUS, THE JCL'S
037200*     COND-CODE CHECKING STEP DOWNSTREAM CATCHES A BAD RUN.
037300 01  WS-TRX-FILE-STATUS            PIC X(02) VALUE ZEROES.
037400 01  WS-TRX-EOF-SW                 PIC X(01) VALUE 'N'.
037500     88  WS-TRX-EOF                    VALUE 'Y'.
037600 01  WS-FXR-FILE-STATUS            PIC X(02) VALUE ZEROES.
037700 01  WS-FXR-EOF-SW                 PIC X(01) VALUE 'N'.
037800     88  WS-FXR-EOF                    VALUE 'Y'.
037900*     --- ONE STATUS/EOF PAIR PER INPUT FILE, SAME SHAPE THROUGHOUT
038000*         (HOUSE HABIT - NO SHARED STATUS FIELD ACROSS FILES) ------
038100 01  WS-INF-FILE-STATUS            PIC X(02) VALUE ZEROES.
038200 01  WS-INF-EOF-SW                 PIC X(01) VALUE 'N'.
038300     88  WS-INF-EOF                    VALUE 'Y'.
038400 01  WS-STK-FILE-STATUS            PIC X(02) VALUE ZEROES.
038500 01  WS-STK-EOF-SW                 PIC X(01) VALUE 'N'.
038600     88  WS-STK-EOF                    VALUE 'Y'.
038700 01  WS-OUT-FILE-STATUS            PIC X(02) VALUE ZEROES.
038800 01  BATCH1-TEST-RUN-SW            PIC X(01) VALUE 'N'.
038900*
039000* --- RUN-SUMMARY COUNTERS - SEE 77-LEVEL BLOCK AT TOP OF THIS
039100*     SECTION, NOT REPEATED HERE ---------------------------------
039200*
039300* --- STORE/ITEM CONTROL-BREAK HOLDERS ----------------------------
039400*     COMPARED AGAINST THE INCOMING TRANSACTION AT THE TOP OF 3100
039500*     TO DETECT A NEW STORE/ITEM GROUP - WS-FIRST-RECORD-SW COVERS
039600*     THE VERY FIRST TRANSACTION OF THE RUN, WHERE THERE IS NO
039700*     PRIOR STORE/ITEM TO COMPARE AGAINST YET.
039800 01  WS-PREV-STORE-NO              PIC X(6) VALUE SPACES.
039900 01  WS-PREV-ITEM-NO               PIC X(10) VALUE SPACES.
040000 01  WS-FIRST-RECORD-SW            PIC X(01) VALUE 'Y'.
040100     88  WS-FIRST-RECORD                VALUE 'Y'.
040200*
040300* ================================================================
040400* TIME_CALENDAR UNIT - RELIGIOUS PERIOD / HOLIDAY RANGE TABLES,
040500* RESTATED FROM RFEB.WTBL01 (SEE THAT MEMBER FOR THE SOURCE OF
040600* EACH DATE RANGE - PLANNING DEPT LONG-RANGE CALENDAR, CR-0812).
040700* ================================================================
040800*
040900* RAMADAN RANGES USED FOR THE IS-RAMADAN CALENDAR FLAG.
041000 01  CAL-RAMADAN-LITERALS.
041100     05  FILLER                 PIC X(16) VALUE
041200             '2020042420200523'.
041300     05  FILLER                 PIC X(16) VALUE
041400             '2021041320210512'.
041500     05  FILLER                 PIC X(16) VALUE
041600             '2022040220220501'.
041700     05  FILLER                 PIC X(16) VALUE
041800             '2023032320230421'.
041900     05  FILLER                 PIC X(16) VALUE
042000             '2024031020240409'.
042100     05  FILLER                 PIC X(16) VALUE
042200             '2025022820250329'.
042300     05  FILLER                 PIC X(16) VALUE
042400             '2026021720260318'.
042500     05  FILLER                 PIC X(16) VALUE
042600             '2027020720270308'.
042700     05  FILLER                 PIC X(16) VALUE
042800             '2028012720280225'.
042900     05  FILLER                 PIC X(16) VALUE
043000             '2029011520290213'.
043100     05  FILLER                 PIC X(16) VALUE
043200             '2030010520300203'.
043300     05  FILLER                 PIC X(16) VALUE
043400             '2030122620310124'.
043500     05  FILLER                 PIC X(16) VALUE
043600             '2031121520320113'.
043700     05  FILLER                 PIC X(16) VALUE
043800             '2032120320330101'.
043900     05  FILLER                 PIC X(16) VALUE
044000             '2033112320331222'.
044100     05  FILLER                 PIC X(16) VALUE
044200             '2034111120341210'.
044300     05  FILLER                 PIC X(16) VALUE
044400             '2035110120351130'.
044500 01  CAL-RAMADAN-TBL REDEFINES CAL-RAMADAN-LITERALS.
044600     05  CAL-RMD-ENTRY OCCURS 17 TIMES
044700             ASCENDING KEY IS CAL-RMD-START
044800             INDEXED BY IDX-CAL-RMD.
044900         10  CAL-RMD-START              PIC 9(8).
045000         10  CAL-RMD-END                PIC 9(8).
045100*
045200* EID AL-FITR RANGES (3 DAYS EACH) FOR THE IS-EID-FITR FLAG.
045300 01  CAL-EID-FITR-LITERALS.
045400     05  FILLER                 PIC X(16) VALUE
045500             '2020052420200526'.
045600     05  FILLER                 PIC X(16) VALUE
045700             '2021051320210515'.
045800     05  FILLER                 PIC X(16) VALUE
045900             '2022050220220504'.
046000     05  FILLER                 PIC X(16) VALUE
046100             '2023042120230423'.
046200     05  FILLER                 PIC X(16) VALUE
046300             '2024041020240412'.
046400     05  FILLER                 PIC X(16) VALUE
046500             '2025033020250401'.
046600     05  FILLER                 PIC X(16) VALUE
046700             '2026031920260321'.
046800     05  FILLER                 PIC X(16) VALUE
046900             '2027030920270311'.
047000     05  FILLER                 PIC X(16) VALUE
047100             '2028022620280228'.
047200     05  FILLER                 PIC X(16) VALUE
047300             '2029021420290216'.
047400     05  FILLER                 PIC X(16) VALUE
047500             '2030020420300206'.
047600     05  FILLER                 PIC X(16) VALUE
047700             '2031012520310127'.
047800     05  FILLER                 PIC X(16) VALUE
047900             '2032011420320116'.
048000     05  FILLER                 PIC X(16) VALUE
048100             '2033010220330104'.
048200     05  FILLER                 PIC X(16) VALUE
048300             '2033122320331225'.
048400     05  FILLER                 PIC X(16) VALUE
048500             '2034121120341213'.
048600     05  FILLER                 PIC X(16) VALUE
048700             '2035120120351203'.
048800 01  CAL-EID-FITR-TBL REDEFINES CAL-EID-FITR-LITERALS.
048900     05  CAL-FTR-ENTRY OCCURS 17 TIMES
049000             ASCENDING KEY IS CAL-FTR-START
049100             INDEXED BY IDX-CAL-FTR.
049200         10  CAL-FTR-START              PIC 9(8).
049300         10  CAL-FTR-END                PIC 9(8).
049400*
049500* EID AL-ADHA RANGES (4 DAYS EACH) FOR THE IS-EID-ADHA FLAG.
049600 01  CAL-EID-ADHA-LITERALS.
049700     05  FILLER                 PIC X(16) VALUE
049800             '2020073120200803'.
049900     05  FILLER                 PIC X(16) VALUE
050000             '2021072020210723'.
050100     05  FILLER                 PIC X(16) VALUE
050200             '2022070920220712'.
050300     05  FILLER                 PIC X(16) VALUE
050400             '2023062820230701'.
050500     05  FILLER                 PIC X(16) VALUE
050600             '2024061620240619'.
050700     05  FILLER                 PIC X(16) VALUE
050800             '2025060620250609'.
050900     05  FILLER                 PIC X(16) VALUE
051000             '2026052720260530'.
051100     05  FILLER                 PIC X(16) VALUE
051200             '2027051720270520'.
051300     05  FILLER                 PIC X(16) VALUE
051400             '2028050520280508'.
051500     05  FILLER                 PIC X(16) VALUE
051600             '2029042420290427'.
051700     05  FILLER                 PIC X(16) VALUE
051800             '2030041420300417'.
051900     05  FILLER                 PIC X(16) VALUE
052000             '2031040420310407'.
052100     05  FILLER                 PIC X(16) VALUE
052200             '2032032320320326'.
052300     05  FILLER                 PIC X(16) VALUE
052400             '2033031220330315'.
052500     05  FILLER                 PIC X(16) VALUE
052600             '2034030120340304'.
052700     05  FILLER                 PIC X(16) VALUE
052800             '2035021820350221'.
052900 01  CAL-EID-ADHA-TBL REDEFINES CAL-EID-ADHA-LITERALS.
053000     05  CAL-ADH-ENTRY OCCURS 16 TIMES
053100             ASCENDING KEY IS CAL-ADH-START
053200             INDEXED BY IDX-CAL-ADH.
053300         10  CAL-ADH-START              PIC 9(8).
053400         10  CAL-ADH-END                PIC 9(8).
053500*
053600* COPTIC GREAT LENT RANGES FOR THE IS-GREAT-LENT FLAG.
053700 01  CAL-LENT-LITERALS.
053800     05  FILLER                 PIC X(16) VALUE
053900             '2020022420200418'.
054000     05  FILLER                 PIC X(16) VALUE
054100             '2021030820210501'.
054200     05  FILLER                 PIC X(16) VALUE
054300             '2022022820220423'.
054400     05  FILLER                 PIC X(16) VALUE
054500             '2023030620230415'.
054600     05  FILLER                 PIC X(16) VALUE
054700             '2024031820240511'.
054800     05  FILLER                 PIC X(16) VALUE
054900             '2025030320250426'.
055000     05  FILLER                 PIC X(16) VALUE
055100             '2026021620260411'.
055200     05  FILLER                 PIC X(16) VALUE
055300             '2027030820270501'.
055400     05  FILLER                 PIC X(16) VALUE
055500             '2028022120280415'.
055600     05  FILLER                 PIC X(16) VALUE
055700             '2029030520290428'.
055800     05  FILLER                 PIC X(16) VALUE
055900             '2030021820300413'.
056000     05  FILLER                 PIC X(16) VALUE
056100             '2031031020310503'.
056200     05  FILLER                 PIC X(16) VALUE
056300             '2032022320320417'.
056400     05  FILLER                 PIC X(16) VALUE
056500             '2033030720330430'.
056600     05  FILLER                 PIC X(16) VALUE
056700             '2034022020340415'.
056800     05  FILLER                 PIC X(16) VALUE
056900             '2035030520350428'.
057000 01  CAL-LENT-TBL REDEFINES CAL-LENT-LITERALS.
057100     05  CAL-LNT-ENTRY OCCURS 16 TIMES
057200             ASCENDING KEY IS CAL-LNT-START
057300             INDEXED BY IDX-CAL-LNT.
057400         10  CAL-LNT-START              PIC 9(8).
057500         10  CAL-LNT-END                PIC 9(8).
057600*
057700* FIXED EGYPTIAN NATIONAL HOLIDAYS, ANY YEAR, MONTH/DAY ONLY.
057800 01  CAL-HOLIDAY-LITERALS.
057900     05  FILLER                 PIC X(04) VALUE
058000             '0107'.
058100     05  FILLER                 PIC X(04) VALUE
058200             '0125'.
058300     05  FILLER                 PIC X(04) VALUE
058400             '0425'.
058500     05  FILLER                 PIC X(04) VALUE
058600             '0501'.
058700     05  FILLER                 PIC X(04) VALUE
058800             '0630'.
058900     05  FILLER                 PIC X(04) VALUE
059000             '0723'.
059100     05  FILLER                 PIC X(04) VALUE
059200             '1006'.
059300 01  CAL-HOLIDAY-TBL REDEFINES CAL-HOLIDAY-LITERALS.
059400     05  CAL-HOL-ENTRY OCCURS 7 TIMES
059500             ASCENDING KEY IS CAL-HOL-MM
059600             INDEXED BY IDX-CAL-HOL.
059700         10  CAL-HOL-MM                 PIC 9(2).
059800         10  CAL-HOL-DD                 PIC 9(2).
059900*
060000* SEPARATE SALES-UNIT RAMADAN TABLE (NOT THE SAME DATES AS
060100* CAL-RAMADAN-TBL ABOVE) - USED ONLY FOR TOTAL-SALES-LAST-RMD
060200* (SEE CR-0387).  A RANGE CROSSING A YEAR BOUNDARY IS ATTRIBUTED
060300* TO ITS START YEAR.
060400 01  SLS-RAMADAN-LITERALS.
060500     05  FILLER                 PIC X(16) VALUE
060600             '2024031020240408'.
060700     05  FILLER                 PIC X(16) VALUE
060800             '2025022820250330'.
060900     05  FILLER                 PIC X(16) VALUE
061000             '2026021820260319'.
061100     05  FILLER                 PIC X(16) VALUE
061200             '2027020720270308'.
061300     05  FILLER                 PIC X(16) VALUE
061400             '2028012720280225'.
061500     05  FILLER                 PIC X(16) VALUE
061600             '2029011520290213'.
061700     05  FILLER                 PIC X(16) VALUE
061800             '2030010520300203'.
061900     05  FILLER                 PIC X(16) VALUE
062000             '2031122620320124'.
062100     05  FILLER                 PIC X(16) VALUE
062200             '2032121420330112'.
062300     05  FILLER                 PIC X(16) VALUE
062400             '2033120420340102'.
062500     05  FILLER                 PIC X(16) VALUE
062600             '2034112320341222'.
062700     05  FILLER                 PIC X(16) VALUE
062800             '2035111220351211'.
062900 01  SLS-RAMADAN-TBL REDEFINES SLS-RAMADAN-LITERALS.
063000     05  SLS-RMD-ENTRY OCCURS 12 TIMES
063100             ASCENDING KEY IS SLS-RMD-START
063200             INDEXED BY IDX-SLS-RMD.
063300         10  SLS-RMD-START              PIC 9(8).
063400         10  SLS-RMD-END                PIC 9(8).
063500*
063600 01  WS-SLS-RMD-DATE-WORK.
063700     05  WS-SLS-RMD-DATE-NUM        PIC 9(8).
063800 01  WS-SLS-RMD-DATE-BRK REDEFINES WS-SLS-RMD-DATE-WORK.
063900     05  WS-SLS-RMD-YEAR            PIC 9(4).
064000     05  FILLER                     PIC 9(4).
064100 01  WS-SLS-RMD-FOUND-SW            PIC X(01) VALUE 'N'.
064200     88  WS-SLS-RMD-FOUND               VALUE 'Y'.
064300*
064400* ================================================================
064500* SALES UNIT - ROLLING HISTORY RING BUFFER, RAMADAN ACCUMULATOR
064600* TABLE, AND WINDOW/LAG SIZE PARAMETER TABLES.
064700* ================================================================
064800 78  HIST-TBL-MAX-OBS               VALUE 365.
064900 01  WS-HIST-SEQ-IN-GROUP           PIC 9(9) COMP VALUE ZERO.
065000 01  WS-HIST-POS                    PIC 9(9) COMP VALUE ZERO.
065100 01  HIST-TBL.
065200     05  HIST-TBL-ENTRY OCCURS 365 TIMES
065300             INDEXED BY IDX-HIST.
065400         10  HIST-TBL-AMOUNT        PIC S9(9)V99.
065500*
065600*     THE 7/15/30 WINDOW SIZES AND 1/7/365 LAG SIZES ARE FIXED BY
065700*     SPEC, NOT SITE-CONFIGURABLE - CARRIED AS LITERAL TABLES SO
065800*     5300/5400 CAN LOOP OVER THEM BY SUBSCRIPT INSTEAD OF THREE
065900*     HAND-WRITTEN COPIES OF THE SAME PARAGRAPH.
066000 01  WINDOW-SIZE-LITERALS           PIC 9(09) VALUE '007015030'.
066100 01  WINDOW-SIZE-TBL REDEFINES WINDOW-SIZE-LITERALS.
066200     05  WINDOW-SIZE-ENTRY OCCURS 3 TIMES PIC 9(03).
066300 01  LAG-SIZE-LITERALS              PIC 9(09) VALUE '001007365'.
066400 01  LAG-SIZE-TBL REDEFINES LAG-SIZE-LITERALS.
066500     05  LAG-SIZE-ENTRY OCCURS 3 TIMES PIC 9(03).
066600*
066700* RAMADAN ACCUMULATOR TABLE, BUILT IN PASS 1 - ONE ENTRY PER
066800* (STORE, ITEM, RAMADAN START YEAR) THAT HAD A TRANSACTION DATE
066900* INSIDE AN SLS-RAMADAN-TBL RANGE.  BUILT AND CONSUMED IN THE
067000* SAME STORE/ITEM/DATE ASCENDING ORDER, SO PASS 2 CAN LOCATE
067100* EACH GROUP'S SLICE WITH A SINGLE FORWARD-ONLY SCAN POINTER.
067200 78  RMD-TBL-MAX-ENTRIES            VALUE 20000.
067300 01  WS-RMD-TBL-COUNT               PIC 9(9) COMP VALUE ZERO.
067400 01  RMD-TOTAL-TBL.
067500     05  RMD-TBL-ENTRY OCCURS 1 TO 20000 TIMES
067600             DEPENDING ON WS-RMD-TBL-COUNT
067700             INDEXED BY IDX-RMD.
067800         10  RMD-TBL-STORE          PIC X(6).
067900         10  RMD-TBL-ITEM           PIC X(10).
068000         10  RMD-TBL-YEAR           PIC 9(4).
068100         10  RMD-TBL-AMOUNT         PIC S9(11)V99.
068200*
068300*     WS-RMD-SCAN-PTR IS THE FORWARD-ONLY POINTER MAINTAINED BY
068400*     5110/5120 ACROSS SUCCESSIVE GROUPS; WS-RMD-GRP-FIRST-IDX/
068500*     LAST-IDX BRACKET THE CURRENT GROUP'S SLICE FOR 5600/5610 TO
068600*     SCAN.  WS-RMD-END-DATE-WORK IS LEFT OVER FROM AN EARLIER
068700*     DESIGN AND IS STILL DECLARED HERE, UNUSED, TO AVOID
068800*     DISTURBING THE RECORD LAYOUT (CR REVIEW - CANDIDATE FOR
068900*     REMOVAL NEXT TIME THIS PARAGRAPH GROUP IS TOUCHED).
069000 01  WS-RMD-SCAN-PTR                PIC 9(9) COMP VALUE ZERO.
069100 01  WS-RMD-GRP-FIRST-IDX           PIC 9(9) COMP VALUE ZERO.
069200 01  WS-RMD-GRP-LAST-IDX            PIC 9(9) COMP VALUE ZERO.
069300 01  WS-RMD-ASSIGN-IDX              PIC 9(9) COMP VALUE ZERO.
069400 01  WS-RMD-SCAN-J                  PIC 9(9) COMP VALUE ZERO.
069500 01  WS-RMD-END-DATE-WORK           PIC 9(8) COMP.
069600*
069700* ================================================================
069800* MACO_ECONOMIC UNIT - FX RATE AND INFLATION INDEX TABLES.
069900* ================================================================
070000* --- FX RATE TABLE - ONE ROW PER CALENDAR DAY, LOADED ASCENDING BY
070100*     1100-LOAD-FX-TABLE-EXIT AT THE TOP OF THE RUN, SEARCHED WITH
070200*     SEARCH ALL BY 6100-LOOKUP-FX-RATE-EXIT (CR-0244) -------------
070300 78  FX-TBL-MAX-ENTRIES             VALUE 6000.
070400 01  WS-FX-TBL-COUNT                PIC 9(9) COMP VALUE ZERO.
070500 01  FX-TABLE.
070600     05  FX-TBL-ENTRY OCCURS 1 TO 6000 TIMES
070700             DEPENDING ON WS-FX-TBL-COUNT
070800             ASCENDING KEY IS FX-TBL-DATE
070900             INDEXED BY IDX-FX.
071000         10  FX-TBL-DATE            PIC 9(8).
071100         10  FX-TBL-RATE            PIC S9(5)V9(4).
071200*
071300* --- MONTHLY INFLATION INDEX TABLE - ONE ROW PER YYYYMM, SAME
071400*     LOAD/SEARCH SHAPE AS THE FX TABLE ABOVE, KEYED ON MONTH ------
071500 78  INF-TBL-MAX-ENTRIES            VALUE 200.
071600 01  WS-INF-TBL-COUNT               PIC 9(9) COMP VALUE ZERO.
071700 01  INF-TABLE.
071800     05  INF-TBL-ENTRY OCCURS 1 TO 200 TIMES
071900             DEPENDING ON WS-INF-TBL-COUNT
072000             ASCENDING KEY IS INF-TBL-YYYYMM
072100             INDEXED BY IDX-INF.
072200         10  INF-TBL-YYYYMM         PIC 9(6).
072300         10  INF-TBL-INDEX          PIC S9(5)V9(2).
072400*
072500* CARRY-FORWARD HOLDERS - LAST FX RATE / INFLATION INDEX
072600* ASSIGNED TO ANY TRANSACTION SO FAR, IN TRANSACTION ORDER.
072700 01  WS-LAST-FX-RATE                PIC S9(5)V9(4) VALUE ZERO.
072800 01  WS-LAST-FX-FOUND-SW            PIC X(01) VALUE 'N'.
072900     88  WS-LAST-FX-FOUND               VALUE 'Y'.
073000 01  WS-LAST-INF-INDEX              PIC S9(5)V99 VALUE ZERO.
073100 01  WS-LAST-INF-FOUND-SW           PIC X(01) VALUE 'N'.
073200     88  WS-LAST-INF-FOUND              VALUE 'Y'.
073300*
073400* ================================================================
073500* STOCKS UNIT - CO-SORTED MERGE MATCH KEY HOLDERS.
073600* ================================================================
073700 01  WS-TXN-MATCH-KEY.
073800     05  WS-TXN-MATCH-STORE         PIC X(6).
073900     05  WS-TXN-MATCH-ITEM          PIC X(10).
074000     05  WS-TXN-MATCH-DATE          PIC 9(8).
074100 01  WS-STK-MATCH-KEY.
074200     05  WS-STK-MATCH-STORE         PIC X(6).
074300     05  WS-STK-MATCH-ITEM          PIC X(10).
074400     05  WS-STK-MATCH-DATE          PIC 9(8).
074500*
074600* ================================================================
074700* TIME_CALENDAR UNIT - WORK FIELDS FOR ZELLER'S CONGRUENCE, ISO
074800* WEEK-OF-YEAR, LEAP-YEAR TEST AND MONTH-BOUNDS TEST.  NO
074900* INTRINSIC FUNCTIONS ARE USED ANYWHERE IN THIS DRIVER.
075000* ================================================================
075100 01  WS-CAL-CCYY                    PIC 9(4).
075200 01  WS-CAL-MM                      PIC 9(2).
075300 01  WS-CAL-DD                      PIC 9(2).
075400*
075500* --- ZELLER'S CONGRUENCE WORK FIELDS - SEE 77-LEVEL BLOCK AT TOP
075600*     OF THIS SECTION, NOT REPEATED HERE (GENERIC - REUSED FOR ANY
075700*     CALENDAR DATE THE DRIVER NEEDS A WEEKDAY FOR) ----------------
075800*
075900 01  DAY-NAME-GROUP.
076000     05  FILLER                 PIC X(09) VALUE 'SATURDAY '.
076100     05  FILLER                 PIC X(09) VALUE 'SUNDAY   '.
076200     05  FILLER                 PIC X(09) VALUE 'MONDAY   '.
076300     05  FILLER                 PIC X(09) VALUE 'TUESDAY  '.
076400     05  FILLER                 PIC X(09) VALUE 'WEDNESDAY'.
076500     05  FILLER                 PIC X(09) VALUE 'THURSDAY '.
076600     05  FILLER                 PIC X(09) VALUE 'FRIDAY   '.
076700 01  DAY-NAME-TBL REDEFINES DAY-NAME-GROUP.
076800     05  DAY-NAME-ENTRY OCCURS 7 TIMES PIC X(09).
076900*
077000* --- LEAP-YEAR TEST WORK FIELDS (GENERIC) -----------------------
077100 01  WS-LY-YEAR                     PIC S9(9) COMP.
077200 01  WS-LY-R4                       PIC S9(9) COMP.
077300 01  WS-LY-R100                     PIC S9(9) COMP.
077400 01  WS-LY-R400                     PIC S9(9) COMP.
077500 01  WS-LY-QUOT                     PIC S9(9) COMP.
077600 01  WS-LEAP-SW                     PIC X(01).
077700     88  WS-IS-LEAP-YEAR                VALUE 'Y'.
077800*
077900* --- MONTH-BOUNDS AND ORDINAL-DAY WORK FIELDS -------------------
078000 01  DAYS-IN-MONTH-LITERALS         PIC 9(24) VALUE
078100         '312831303130313130313031'.
078200 01  DAYS-IN-MONTH-TBL REDEFINES DAYS-IN-MONTH-LITERALS.
078300     05  DAYS-IN-MONTH-ENTRY OCCURS 12 TIMES PIC 9(02).
078400 01  CUM-DAYS-LITERALS              PIC 9(36) VALUE
078500         '000031059090120151181212243273304334'.
078600*     (36-DIGIT LITERAL ABOVE IS 12 THREE-DIGIT CUMULATIVE
078700*     DAY-COUNTS - JAN THRU DEC, DAYS BEFORE FIRST OF MONTH.)
078800 01  CUM-DAYS-TBL REDEFINES CUM-DAYS-LITERALS.
078900     05  CUM-DAYS-ENTRY OCCURS 12 TIMES PIC 9(03).
079000 01  WS-DIM                         PIC S9(9) COMP.
079100 01  WS-ORD-DAY                     PIC S9(9) COMP.
079200*
079300* --- ISO WEEK-OF-YEAR WORK FIELDS -------------------------------
079400 01  WS-ISO-WEEK-RAW                PIC S9(9) COMP.
079500 01  WS-WIY-YEAR                    PIC S9(9) COMP.
079600 01  WS-WIY                         PIC S9(9) COMP.
079700*
079800* --- MACO_ECONOMIC UNIT - INFLATION LOOKUP KEY WORK FIELD -------
079900 01  WS-INF-LOOKUP-KEY               PIC 9(6) COMP.
080000*
080100* ================================================================
080200* SALES UNIT - ROLLING AVERAGE / LAG / STD-DEV WORK FIELDS.
080300* ================================================================
080400 01  WS-AVG-IDX                     PIC S9(9) COMP.
080500 01  WS-WIN-OBS-CNT                 PIC S9(9) COMP.
080600 01  WS-WIN-I                       PIC S9(9) COMP.
080700 01  WS-WIN-POS                     PIC S9(9) COMP.
080800 01  WS-WIN-SUM                     PIC S9(11)V99.
080900*     --- LAG WORK FIELDS - WS-LAG-POS IS THE RING-BUFFER SLOT FOR
081000*         A GIVEN LAG DEPTH, DERIVED FROM WS-HIST-SEQ-IN-GROUP -----
081100 01  WS-LAG-IDX                     PIC S9(9) COMP.
081200 01  WS-LAG-POS                     PIC S9(9) COMP.
081300*     --- STD-DEV WORK FIELDS - SUM-OF-SQUARES SINGLE-PASS METHOD,
081400*         SEE 5500/5510 BELOW FOR THE FORMULA THIS BACKS -----------
081500 01  WS-SD-OBS-CNT                  PIC S9(9) COMP.
081600 01  WS-SD-I                        PIC S9(9) COMP.
081700 01  WS-SD-POS                      PIC S9(9) COMP.
081800 01  WS-SD-SUM                      PIC S9(11)V99.
081900 01  WS-SD-SUM-SQ                   PIC S9(15)V99.
082000 01  WS-SD-MEAN                     PIC S9(11)V99.
082100 01  WS-SD-VARIANCE                 PIC S9(15)V9999.
082200*
082300 PROCEDURE DIVISION.
082400*
082500* ================================================================
082600* MAIN DRIVER
082700* ================================================================
082800 0000-MAIN-CONTROL.
082900*     HOUSE STYLE - EVERY DISPATCH CALL NAMES ITS OWN EXIT PARAGRAPH
083000*     AS THE PERFORM ... THRU BOUNDARY, EVEN WHERE THE RANGE IS ONE
083100*     PARAGRAPH WIDE, SO THE BOUNDARY IS ALREADY IN PLACE IF A LATER
083200*     CHANGE ADDS A GO TO SHORT-CIRCUIT INSIDE THE UNIT.
083300     PERFORM 1000-INITIALIZE-EXIT THRU 1000-EXIT.
083400     PERFORM 1100-LOAD-FX-TABLE-EXIT THRU 1100-EXIT.
083500     PERFORM 1200-LOAD-INFLATION-TABLE-EXIT THRU 1200-EXIT.
083600     PERFORM 2000-PASS1-RAMADAN-TOTALS-EXIT THRU 2000-EXIT.
083700     PERFORM 3000-PASS2-DRIVE-EXIT THRU 3000-EXIT.
083800     PERFORM 9000-DISPLAY-TOTALS-EXIT THRU 9000-EXIT.
083900     PERFORM 9900-TERMINATE-EXIT THRU 9900-EXIT.
084000 0000-EXIT.
084100     EXIT.
084200*
084300 1000-INITIALIZE-EXIT.
084400*     ALL FIVE COUNTERS BELOW ARE 77-LEVEL ITEMS DECLARED AT THE
084500*     TOP OF WORKING-STORAGE (CR REVIEW NOTE, SEE THAT BLOCK).
084600     MOVE ZERO TO WS-TXN-READ-CNT WS-FEAT-WRITE-CNT WS-GROUP-CNT
084700                  WS-FX-MISS-CNT WS-STK-MISS-CNT.
084800     MOVE 'N' TO WS-LAST-FX-FOUND-SW WS-LAST-INF-FOUND-SW.
084900     MOVE ZERO TO WS-LAST-FX-RATE WS-LAST-INF-INDEX.
085000     MOVE 'Y' TO WS-FIRST-RECORD-SW.
085100 1000-EXIT.
085200     EXIT.
085300*
085400* ================================================================
085500* 1100/1200 - LOAD FX AND INFLATION FEEDS ENTIRELY INTO STORAGE
085600* (MACO_ECONOMIC UNIT).  BOTH FEEDS ARE ASSUMED PRE-SORTED
085700* ASCENDING BY THEIR KEY, AS STATED IN THE FILES SECTION.
085800* ================================================================
085900*     CLASSIC OPEN/READ-UNTIL-EOF/CLOSE SHAPE - NOTHING FANCY, THE
086000*     FEED IS SMALL ENOUGH (ONE ROW PER DAY) TO SWALLOW IN ONE PASS
086100*     BEFORE PASS 1 EVEN STARTS OPENING THE TRANSACTION FILE.
086200 1100-LOAD-FX-TABLE-EXIT.
086300     OPEN INPUT DAILY-FX-RATE.
086400     MOVE 'N' TO WS-FXR-EOF-SW.
086500     PERFORM 1110-READ-FX-EXIT THRU 1110-EXIT UNTIL WS-FXR-EOF.
086600     CLOSE DAILY-FX-RATE.
086700 1100-EXIT.
086800     EXIT.
086900 1110-READ-FX-EXIT.
087000     READ DAILY-FX-RATE
087100         AT END SET WS-FXR-EOF TO TRUE
087200         NOT AT END PERFORM 1120-ADD-FX-ENTRY-EXIT THRU 1120-EXIT
087300     END-READ.
087400 1110-EXIT.
087500     EXIT.
087600*     APPENDS AT THE NEXT FREE SLOT - RELIES ENTIRELY ON THE FEED
087700*     ARRIVING IN ASCENDING DATE ORDER FOR THE SEARCH ALL IN 6100
087800*     TO WORK LATER; THIS PARAGRAPH DOES NO SORTING OF ITS OWN.
087900 1120-ADD-FX-ENTRY-EXIT.
088000     ADD 1 TO WS-FX-TBL-COUNT.
088100     MOVE FXR-DATE-NUM TO FX-TBL-DATE(WS-FX-TBL-COUNT).
088200     MOVE FXR-RATE     TO FX-TBL-RATE(WS-FX-TBL-COUNT).
088300 1120-EXIT.
088400     EXIT.
088500*
088600*     SAME SHAPE AS 1100 ABOVE, ONE ROW PER CALENDAR MONTH INSTEAD
088700*     OF PER DAY - SEE RFEB.INF01 FOR THE INPUT LAYOUT.
088800 1200-LOAD-INFLATION-TABLE-EXIT.
088900     OPEN INPUT MONTHLY-INFLATION-INDEX.
089000     MOVE 'N' TO WS-INF-EOF-SW.
089100     PERFORM 1210-READ-INF-EXIT THRU 1210-EXIT UNTIL WS-INF-EOF.
089200     CLOSE MONTHLY-INFLATION-INDEX.
089300 1200-EXIT.
089400     EXIT.
089500 1210-READ-INF-EXIT.
089600*     --- SAME READ/AT-END/PERFORM SHAPE AS 1110 - KEPT AS TWO
089700*         SEPARATE PARAGRAPH TRIOS INSTEAD OF ONE SHARED ROUTINE
089800*         SINCE THE FILES AND TARGET TABLES DIFFER -----------------
089900     READ MONTHLY-INFLATION-INDEX
090000         AT END SET WS-INF-EOF TO TRUE
090100         NOT AT END PERFORM 1220-ADD-INF-ENTRY-EXIT THRU 1220-EXIT
090200     END-READ.
090300 1210-EXIT.
090400     EXIT.
090500 1220-ADD-INF-ENTRY-EXIT.
090600     ADD 1 TO WS-INF-TBL-COUNT.
090700     MOVE INF-YYYYMM-NUM TO INF-TBL-YYYYMM(WS-INF-TBL-COUNT).
090800     MOVE INF-INDEX      TO INF-TBL-INDEX(WS-INF-TBL-COUNT).
090900 1220-EXIT.
091000     EXIT.
091100*
091200* ================================================================
091300* 2000 - PASS 1: ACCUMULATE RAMADAN TOTALS PER (STORE, ITEM,
091400* RAMADAN START YEAR), USING THE SALES-UNIT'S OWN RAMADAN RANGE
091500* TABLE.  TRANSACTIONS ARRIVE SORTED STORE/ITEM/DATE, SO THE
091600* ACCUMULATOR TABLE IS BUILT IN THAT SAME ASCENDING ORDER.
091700* ================================================================
091800 2000-PASS1-RAMADAN-TOTALS-EXIT.
091900     OPEN INPUT DAILY-SALES-TRANSACTION.
092000     MOVE 'N' TO WS-TRX-EOF-SW.
092100     PERFORM 2010-READ-PASS1-EXIT THRU 2010-EXIT UNTIL WS-TRX-EOF.
092200     CLOSE DAILY-SALES-TRANSACTION.
092300 2000-EXIT.
092400     EXIT.
092500 2010-READ-PASS1-EXIT.
092600*     --- PACING PARAGRAPH FOR PASS 1, SAME ROLE AS 3010 FOR PASS 2 -
092700     READ DAILY-SALES-TRANSACTION
092800         AT END SET WS-TRX-EOF TO TRUE
092900         NOT AT END PERFORM 2100-ACCUMULATE-RAMADAN-EXIT
093000                            THRU 2100-EXIT
093100     END-READ.
093200 2010-EXIT.
093300     EXIT.
093400*
093500*     ONLY TRANSACTIONS THAT FALL INSIDE A SLS-RAMADAN-TBL RANGE
093600*     EVER REACH 2120 - A TRANSACTION OUTSIDE ANY RAMADAN WINDOW
093700*     CONTRIBUTES NOTHING TO RMD-TOTAL-TBL AND IS SIMPLY SKIPPED.
093800 2100-ACCUMULATE-RAMADAN-EXIT.
093900     PERFORM 2110-FIND-SLS-RAMADAN-EXIT THRU 2110-EXIT.
094000     IF WS-SLS-RMD-FOUND
094100         PERFORM 2120-POST-RAMADAN-ENTRY-EXIT THRU 2120-EXIT
094200     END-IF.
094300 2100-EXIT.
094400     EXIT.
094500*     WS-SLS-RMD-DATE-NUM CAPTURES THE RANGE'S OWN START DATE, NOT
094600*     THE TRANSACTION DATE - WS-SLS-RMD-YEAR (A REDEFINES OF ITS
094700*     FIRST FOUR BYTES) IS WHAT KEYS THE ACCUMULATOR TABLE, SO A
094800*     RAMADAN THAT STRADDLES A YEAR BOUNDARY IS ALWAYS ATTRIBUTED
094900*     TO THE YEAR IT STARTED IN, NEVER THE YEAR IT ENDED IN.
095000 2110-FIND-SLS-RAMADAN-EXIT.
095100     MOVE 'N' TO WS-SLS-RMD-FOUND-SW.
095200     SET IDX-SLS-RMD TO 1.
095300     SEARCH SLS-RMD-ENTRY
095400         AT END
095500             NEXT SENTENCE
095600         WHEN TXN-DATE-NUM >= SLS-RMD-START(IDX-SLS-RMD)
095700          AND TXN-DATE-NUM <= SLS-RMD-END(IDX-SLS-RMD)
095800             MOVE 'Y' TO WS-SLS-RMD-FOUND-SW
095900             MOVE SLS-RMD-START(IDX-SLS-RMD) TO WS-SLS-RMD-DATE-NUM
096000     END-SEARCH.
096100 2110-EXIT.
096200     EXIT.
096300*     THE TABLE IS BUILT IN STORE/ITEM/YEAR ASCENDING ORDER SIMPLY
096400*     BY VIRTUE OF THE TRANSACTION FEED ARRIVING IN THAT ORDER -
096500*     THE 'MATCHES LAST ENTRY' TEST BELOW IS ENOUGH TO DETECT A
096600*     REPEAT OF THE SAME (STORE, ITEM, YEAR) COMBINATION WITHOUT
096700*     A SEPARATE SEARCH, SINCE ALL ROWS FOR ONE COMBINATION ARE
096800*     ALWAYS CONTIGUOUS IN THE TABLE.
096900 2120-POST-RAMADAN-ENTRY-EXIT.
097000     IF WS-RMD-TBL-COUNT > 0
097100        AND RMD-TBL-STORE(WS-RMD-TBL-COUNT) = TXN-STORE-NO
097200        AND RMD-TBL-ITEM(WS-RMD-TBL-COUNT)  = TXN-ITEM-NO
097300        AND RMD-TBL-YEAR(WS-RMD-TBL-COUNT)  = WS-SLS-RMD-YEAR
097400         ADD TXN-NET-AMOUNT TO RMD-TBL-AMOUNT(WS-RMD-TBL-COUNT)
097500     ELSE
097600         ADD 1 TO WS-RMD-TBL-COUNT
097700         MOVE TXN-STORE-NO   TO RMD-TBL-STORE(WS-RMD-TBL-COUNT)
097800         MOVE TXN-ITEM-NO    TO RMD-TBL-ITEM(WS-RMD-TBL-COUNT)
097900         MOVE WS-SLS-RMD-YEAR TO RMD-TBL-YEAR(WS-RMD-TBL-COUNT)
098000         MOVE TXN-NET-AMOUNT TO RMD-TBL-AMOUNT(WS-RMD-TBL-COUNT)
098100     END-IF.
098200 2120-EXIT.
098300     EXIT.
098400*
098500* ================================================================
098600* 3000 - PASS 2: DERIVE ALL FEATURES AND WRITE THE ENRICHED
098700* RECORD.  THE STOCK FEED IS MERGED IN BY A CO-SORTED SEQUENTIAL
098800* READ (7100-MATCH-STOCK-RECORD-EXIT) RUNNING ALONGSIDE THIS
098900* READ, SINCE A STORE'S STOCK HISTORY IS NOT SMALL ENOUGH TO
099000* TABLE THE WAY THE FX/INFLATION FEEDS ARE.
099100* ================================================================
099200*     THE PRIMING PERFORM OF 7110 BEFORE THE MAIN 3010 LOOP READS
099300*     THE FIRST STOCK RECORD SO THE CO-SORTED MERGE IN 7100 ALWAYS
099400*     HAS A CURRENT STOCK RECORD (OR A CLEAN EOF) TO COMPARE THE
099500*     FIRST TRANSACTION AGAINST - WITHOUT THIS PRIMING READ THE
099600*     STOCK RECORD AREA WOULD BE UNINITIALIZED ON THE FIRST CALL.
099700 3000-PASS2-DRIVE-EXIT.
099800     OPEN INPUT DAILY-SALES-TRANSACTION.
099900     OPEN INPUT STOCK-POSITION-SNAPSHOT.
100000     OPEN OUTPUT SALES-FEATURE-ENRICHED.
100100     MOVE 'N' TO WS-TRX-EOF-SW.
100200     MOVE 'N' TO WS-STK-EOF-SW.
100300*     --- PRIME THE STOCK SIDE OF THE CO-SORTED MERGE BEFORE THE
100400*         FIRST TRANSACTION IS EVEN READ (SEE THE BANNER ABOVE) ---
100500     PERFORM 7110-ADVANCE-STOCK-EXIT THRU 7110-EXIT.
100600     PERFORM 3010-READ-PASS2-EXIT THRU 3010-EXIT UNTIL WS-TRX-EOF.
100700     CLOSE DAILY-SALES-TRANSACTION.
100800     CLOSE STOCK-POSITION-SNAPSHOT.
100900     CLOSE SALES-FEATURE-ENRICHED.
101000 3000-EXIT.
101100     EXIT.
101200*
101300* --- ONE-RECORD-PER-CALL PACING PARAGRAPH FOR THE PERFORM ... UNTIL
101400*     ABOVE.  KEPT SEPARATE FROM 3000 SO THE READ/AT-END LOGIC IS
101500*     NOT BURIED INSIDE THE OPEN/CLOSE PARAGRAPH (HOUSE HABIT). -----
101600 3010-READ-PASS2-EXIT.
101700     READ DAILY-SALES-TRANSACTION
101800         AT END SET WS-TRX-EOF TO TRUE
101900         NOT AT END PERFORM 3100-PROCESS-ONE-TXN-EXIT
102000                            THRU 3100-EXIT
102100     END-READ.
102200 3010-EXIT.
102300     EXIT.
102400*
102500* ================================================================
102600* 3100-PROCESS-ONE-TXN-EXIT - PER-TRANSACTION DRIVER.  RUNS THE
102700* STORE/ITEM CONTROL-BREAK TEST, THEN COPIES THE KEY AND AMOUNT
102800* FIELDS STRAIGHT ACROSS TO THE OUTPUT RECORD BEFORE HANDING OFF
102900* TO THE FOUR TRANSLATABLE UNITS BELOW (CALENDAR, SALES, MACRO-
103000* ECONOMIC, STOCK) AND FINALLY THE WRITE PARAGRAPH.
103100* ================================================================
103200 3100-PROCESS-ONE-TXN-EXIT.
103300     ADD 1 TO WS-TXN-READ-CNT.
103400*     --- CONTROL BREAK TEST: NEW STORE/ITEM GROUP, OR VERY FIRST
103500*         RECORD OF THE RUN, RESETS THE ROLLING-HISTORY RING BUFFER
103600*         BEFORE ANY HISTORY IS POSTED FOR THIS TRANSACTION -------
103700     IF WS-FIRST-RECORD
103800         OR TXN-STORE-NO NOT = WS-PREV-STORE-NO
103900         OR TXN-ITEM-NO  NOT = WS-PREV-ITEM-NO
104000         PERFORM 5100-RESET-GROUP-HISTORY-EXIT THRU 5100-EXIT
104100     END-IF.
104200     MOVE 'N' TO WS-FIRST-RECORD-SW.
104300     MOVE TXN-STORE-NO TO WS-PREV-STORE-NO.
104400     MOVE TXN-ITEM-NO  TO WS-PREV-ITEM-NO.
104500*     --- KEY AND AMOUNT FIELDS PASS THROUGH TO THE OUTPUT RECORD
104600*         UNCHANGED; EVERYTHING ELSE IN SALES-FEATURE-ENRICHED IS
104700*         DERIVED BY THE FOUR UNITS CALLED BELOW ------------------
104800     MOVE TXN-STORE-NO TO OUT-STORE-NO.
104900     MOVE TXN-ITEM-NO  TO OUT-ITEM-NO.
105000     MOVE TXN-DATE     TO OUT-TXN-DATE.
105100     MOVE TXN-NET-AMOUNT TO OUT-NET-AMOUNT.
105200     MOVE TXN-DATE-CCYY TO WS-CAL-CCYY.
105300     MOVE TXN-DATE-MM   TO WS-CAL-MM.
105400     MOVE TXN-DATE-DD   TO WS-CAL-DD.
105500*     THE CALENDAR UNIT (4000 THRU 4700 BELOW) IS ONE CONTIGUOUS
105600*     PARAGRAPH RANGE AND IS PERFORMED AS A SINGLE THRU CALL; THE
105700*     REMAINING UNITS EACH STAY A ONE-PARAGRAPH PERFORM ... THRU
105800*     ITS OWN EXIT (SEE THE BANNER AHEAD OF 4000 FOR WHY THE
105900*     CALENDAR UNIT'S SUB-PARAGRAPHS CANNOT ALL BE COLLAPSED THIS
106000*     SAME WAY).
106100     PERFORM 4000-DERIVE-CALENDAR-EXIT THRU 4700-EXIT.
106200     PERFORM 5200-POST-HISTORY-EXIT THRU 5200-EXIT.
106300     PERFORM 5300-CALC-ROLLING-AVG-EXIT THRU 5300-EXIT.
106400     PERFORM 5400-CALC-LAGS-EXIT THRU 5400-EXIT.
106500     PERFORM 5500-CALC-STD-DEV-EXIT THRU 5500-EXIT.
106600     PERFORM 5600-ASSIGN-RAMADAN-TOTAL-EXIT THRU 5600-EXIT.
106700     PERFORM 6000-MACRO-LOOKUP-EXIT THRU 6000-EXIT.
106800     PERFORM 7000-STOCK-METRICS-EXIT THRU 7000-EXIT.
106900     PERFORM 8000-WRITE-FEATURE-RECORD-EXIT THRU 8000-EXIT.
107000 3100-EXIT.
107100     EXIT.
107200*
107300* ================================================================
107400* 4000 THRU 4700 - TIME_CALENDAR UNIT.  PURE PER-RECORD DERIVATION -
107500* NO STATE CARRIED ACROSS TRANSACTIONS.  PERFORMED FROM 3100 AS ONE
107600* PERFORM ... THRU RANGE, SO THE SUB-PARAGRAPHS BELOW RUN IN THE
107700* EXACT PHYSICAL SEQUENCE THEY ARE CODED IN - DO NOT REORDER THEM
107800* WITHOUT ALSO MOVING THE 3100 CALL'S THRU BOUNDARY TO MATCH.
107900* 4220-WEEKS-IN-YEAR-EXIT IS DELIBERATELY CODED BELOW 4700-EXIT,
108000* OUTSIDE THIS RANGE - IT IS REACHED ONLY BY THE NESTED PERFORM
108100* INSIDE 4200 FOR JANUARY 1ST OF A DIFFERENT YEAR, AND IF IT SAT
108200* INSIDE THE RANGE IT WOULD ALSO FIRE A SECOND TIME BY FALL-
108300* THROUGH, ONCE MORE FOR THE WRONG YEAR (CR-0812 REVIEW NOTE).
108400* ================================================================
108500 4000-DERIVE-CALENDAR-EXIT.
108600     MOVE WS-CAL-MM TO OUT-MONTH-NUM.
108700     MOVE WS-CAL-CCYY TO WS-ZG-YEAR.
108800     MOVE WS-CAL-MM   TO WS-ZG-MONTH.
108900     MOVE WS-CAL-DD   TO WS-ZG-DAY.
109000 4000-EXIT.
109100     EXIT.
109200*
109300* --- ZELLER'S CONGRUENCE (GREGORIAN) -----------------------------
109400*     H = 0 SATURDAY, 1 SUNDAY, 2 MONDAY ... 6 FRIDAY.
109500*     JAN/FEB ARE TREATED AS MONTHS 13/14 OF THE PRIOR YEAR.
109600*     DRIVES BOTH OUT-DAY-OF-WEEK AND THE ISO WEEKDAY NEEDED BY
109700*     4200-CALC-ISO-WEEK-EXIT.  OPERATES ON WS-ZG-YEAR/MONTH/DAY -
109800*     SET THOSE BEFORE CALLING, AS 4220 DOES FOR A DIFFERENT DATE.
109900 4100-CALC-DAY-OF-WEEK-EXIT.
110000     MOVE WS-ZG-MONTH TO WS-ZG-M.
110100     MOVE WS-ZG-YEAR  TO WS-ZG-Y.
110200     IF WS-ZG-MONTH < 3
110300         ADD 12 TO WS-ZG-M
110400         SUBTRACT 1 FROM WS-ZG-Y
110500     END-IF.
110600     MOVE WS-ZG-DAY TO WS-ZG-Q.
110700     DIVIDE WS-ZG-Y BY 100 GIVING WS-ZG-J REMAINDER WS-ZG-K.
110800     DIVIDE 13 * (WS-ZG-M + 1) BY 5 GIVING WS-ZG-T2
110900         REMAINDER WS-ZG-QUOT.
111000     DIVIDE WS-ZG-K BY 4 GIVING WS-ZG-T4 REMAINDER WS-ZG-QUOT.
111100     DIVIDE WS-ZG-J BY 4 GIVING WS-ZG-T5 REMAINDER WS-ZG-QUOT.
111200     COMPUTE WS-ZG-H = WS-ZG-Q + WS-ZG-T2 + WS-ZG-K + WS-ZG-T4
111300             + WS-ZG-T5 - (2 * WS-ZG-J).
111400     DIVIDE WS-ZG-H BY 7 GIVING WS-ZG-QUOT REMAINDER WS-ZG-H.
111500     IF WS-ZG-H < 0
111600         ADD 7 TO WS-ZG-H
111700     END-IF.
111800     MOVE DAY-NAME-ENTRY(WS-ZG-H + 1) TO OUT-DAY-OF-WEEK.
111900     COMPUTE WS-ZG-ISO-WEEKDAY = ((WS-ZG-H + 5) - (((WS-ZG-H + 5) / 7)
112000             * 7)) + 1.
112100 4100-EXIT.
112200     EXIT.
112300*
112400* --- WEEKEND FLAG - MUST RUN HERE, IMMEDIATELY AFTER 4100 ABOVE
112500*     COMPUTES WS-ZG-H FOR THE TRANSACTION DATE, AND BEFORE THE ISO
112600*     WEEK-OF-YEAR PARAGRAPH FURTHER DOWN THIS RANGE (4200, VIA ITS
112700*     NESTED CALL TO 4220) REUSES WS-ZG-H FOR JANUARY 1ST OF A
112800*     DIFFERENT YEAR AND OVERWRITES IT (CR-0387 REVIEW NOTE - DO
112900*     NOT MOVE THIS PARAGRAPH DOWN THE RANGE).  ALSO STAGES
113000*     WS-LY-YEAR FOR THE LEAP-YEAR TEST THAT FOLLOWS. --------------
113100 4150-SET-WEEKEND-FLAG-EXIT.
113200     IF WS-ZG-H = 0 OR WS-ZG-H = 6
113300         SET OUT-IS-WEEKEND-YES TO TRUE
113400     ELSE
113500         SET OUT-IS-WEEKEND-NO TO TRUE
113600     END-IF.
113700     MOVE WS-CAL-CCYY TO WS-LY-YEAR.
113800 4150-EXIT.
113900     EXIT.
114000*
114100* --- LEAP-YEAR TEST (GENERIC - OPERATES ON WS-LY-YEAR) -----------
114200 4230-TEST-LEAP-YEAR-EXIT.
114300     DIVIDE WS-LY-YEAR BY 4   GIVING WS-LY-QUOT REMAINDER WS-LY-R4.
114400     DIVIDE WS-LY-YEAR BY 100 GIVING WS-LY-QUOT REMAINDER WS-LY-R100.
114500     DIVIDE WS-LY-YEAR BY 400 GIVING WS-LY-QUOT REMAINDER WS-LY-R400.
114600     IF WS-LY-R4 = 0 AND (WS-LY-R100 NOT = 0 OR WS-LY-R400 = 0)
114700         MOVE 'Y' TO WS-LEAP-SW
114800     ELSE
114900         MOVE 'N' TO WS-LEAP-SW
115000     END-IF.
115100 4230-EXIT.
115200     EXIT.
115300*
115400* --- ORDINAL DAY-OF-YEAR (USES WS-CAL-MM/DD AND WS-LEAP-SW,
115500*     ALREADY SET FOR THE TRANSACTION YEAR BY 4000) --------------
115600 4210-CALC-ORDINAL-DAY-EXIT.
115700     COMPUTE WS-ORD-DAY = CUM-DAYS-ENTRY(WS-CAL-MM) + WS-CAL-DD.
115800     IF WS-CAL-MM > 2 AND WS-IS-LEAP-YEAR
115900         ADD 1 TO WS-ORD-DAY
116000     END-IF.
116100 4210-EXIT.
116200     EXIT.
116300*
116400* --- START/END OF MONTH.  RUNS BEFORE 4200 BELOW SO THE ISO WEEK
116500*     PARAGRAPH'S NESTED LEAP-YEAR RE-TEST (VIA 4220, FOR A
116600*     DIFFERENT YEAR) CANNOT CLOBBER WS-IS-LEAP-YEAR BEFORE THIS
116700*     PARAGRAPH HAS READ IT FOR THE TRANSACTION'S OWN YEAR
116800*     (CR-0387 REVIEW NOTE - DO NOT MOVE THIS PARAGRAPH BELOW 4200) -
116900 4300-CALC-MONTH-BOUNDS-EXIT.
117000     IF WS-CAL-DD = 1
117100         SET OUT-IS-START-OF-MTH-YES TO TRUE
117200     ELSE
117300         SET OUT-IS-START-OF-MTH-NO TO TRUE
117400     END-IF.
117500     MOVE DAYS-IN-MONTH-ENTRY(WS-CAL-MM) TO WS-DIM.
117600     IF WS-CAL-MM = 2 AND WS-IS-LEAP-YEAR
117700         MOVE 29 TO WS-DIM
117800     END-IF.
117900     IF WS-CAL-DD = WS-DIM
118000         SET OUT-IS-END-OF-MTH-YES TO TRUE
118100     ELSE
118200         SET OUT-IS-END-OF-MTH-NO TO TRUE
118300     END-IF.
118400 4300-EXIT.
118500     EXIT.
118600*
118700* --- ISO-8601 WEEK OF YEAR ---------------------------------------
118800*     WEEK 1 IS THE WEEK CONTAINING THE YEAR'S FIRST THURSDAY.
118900*     A JANUARY DATE MAY FALL IN WEEK 52/53 OF THE PRIOR YEAR;
119000*     A LATE-DECEMBER DATE MAY FALL IN WEEK 1 OF THE NEXT YEAR.
119100*     4220-WEEKS-IN-YEAR-EXIT BELOW IS CODED OUTSIDE THE 4000
119200*     THRU 4700 RANGE (SEE THE BANNER AT THE HEAD OF THE CALENDAR
119300*     UNIT) - THE TWO CALLS BELOW ARE ITS ONLY ENTRY POINTS.
119400 4200-CALC-ISO-WEEK-EXIT.
119500     COMPUTE WS-ISO-WEEK-RAW =
119600             (WS-ORD-DAY - WS-ZG-ISO-WEEKDAY + 10) / 7.
119700     IF WS-ISO-WEEK-RAW < 1
119800         COMPUTE WS-WIY-YEAR = WS-CAL-CCYY - 1
119900         PERFORM 4220-WEEKS-IN-YEAR-EXIT THRU 4220-EXIT
120000         MOVE WS-WIY TO OUT-WEEK-OF-YEAR
120100     ELSE
120200         MOVE WS-CAL-CCYY TO WS-WIY-YEAR
120300         PERFORM 4220-WEEKS-IN-YEAR-EXIT THRU 4220-EXIT
120400         IF WS-ISO-WEEK-RAW > WS-WIY
120500             MOVE 1 TO OUT-WEEK-OF-YEAR
120600         ELSE
120700             MOVE WS-ISO-WEEK-RAW TO OUT-WEEK-OF-YEAR
120800         END-IF
120900     END-IF.
121000 4200-EXIT.
121100     EXIT.
121200*
121300* --- RELIGIOUS PERIOD RANGE FLAGS --------------------------------
121400 4400-CALC-RELIGIOUS-FLAGS-EXIT.
121500     SET IDX-CAL-RMD TO 1.
121600     SET OUT-IS-RAMADAN-NO TO TRUE.
121700     SEARCH CAL-RMD-ENTRY
121800         AT END NEXT SENTENCE
121900         WHEN TXN-DATE-NUM >= CAL-RMD-START(IDX-CAL-RMD)
122000          AND TXN-DATE-NUM <= CAL-RMD-END(IDX-CAL-RMD)
122100             SET OUT-IS-RAMADAN-YES TO TRUE
122200     END-SEARCH.
122300*     --- EID AL-FITR RANGE - INDEPENDENT SEARCH, OWN TABLE AND
122400*         OWN INDEX, EVEN THOUGH IT ALWAYS FALLS IMMEDIATELY AFTER
122500*         A RAMADAN RANGE ABOVE (KEPT SEPARATE SO A HOLIDAY TABLE
122600*         CORRECTION DOES NOT REQUIRE TOUCHING THE OTHER) ----------
122700     SET IDX-CAL-FTR TO 1.
122800     SET OUT-IS-EID-FITR-NO TO TRUE.
122900     SEARCH CAL-FTR-ENTRY
123000         AT END NEXT SENTENCE
123100         WHEN TXN-DATE-NUM >= CAL-FTR-START(IDX-CAL-FTR)
123200          AND TXN-DATE-NUM <= CAL-FTR-END(IDX-CAL-FTR)
123300             SET OUT-IS-EID-FITR-YES TO TRUE
123400     END-SEARCH.
123500*     --- EID AL-ADHA RANGE - SAME SHAPE AS ABOVE ------------------
123600     SET IDX-CAL-ADH TO 1.
123700     SET OUT-IS-EID-ADHA-NO TO TRUE.
123800     SEARCH CAL-ADH-ENTRY
123900         AT END NEXT SENTENCE
124000         WHEN TXN-DATE-NUM >= CAL-ADH-START(IDX-CAL-ADH)
124100          AND TXN-DATE-NUM <= CAL-ADH-END(IDX-CAL-ADH)
124200             SET OUT-IS-EID-ADHA-YES TO TRUE
124300     END-SEARCH.
124400     SET IDX-CAL-LNT TO 1.
124500     SET OUT-IS-GREAT-LENT-NO TO TRUE.
124600     SEARCH CAL-LNT-ENTRY
124700         AT END NEXT SENTENCE
124800         WHEN TXN-DATE-NUM >= CAL-LNT-START(IDX-CAL-LNT)
124900          AND TXN-DATE-NUM <= CAL-LNT-END(IDX-CAL-LNT)
125000             SET OUT-IS-GREAT-LENT-YES TO TRUE
125100     END-SEARCH.
125200 4400-EXIT.
125300     EXIT.
125400*
125500*     NOTE (CR-0387) - THE FOUR SEARCHES ABOVE ARE DELIBERATELY NOT
125600*     COLLAPSED INTO ONE EVALUATE - A TRANSACTION DATE CAN FALL
125700*     INSIDE MORE THAN ONE RANGE IN THE SAME CALENDAR YEAR (GREAT
125800*     LENT AND RAMADAN HAVE OVERLAPPED IN THIS TABLE'S SPAN), SO
125900*     EACH FLAG MUST BE TESTED INDEPENDENTLY, NOT AS MUTUALLY
126000*     EXCLUSIVE ALTERNATIVES.
126100*
126200* --- FIXED NATIONAL HOLIDAYS (MONTH/DAY ONLY, ANY YEAR) ----------
126300*     TABLE IS CAL-HOLIDAY-TBL IN RFEB.WTBL01 - SEVEN FIXED-DATE
126400*     EGYPTIAN NATIONAL HOLIDAYS, ASCENDING ON MONTH/DAY.  YEAR IS
126500*     NOT PART OF THE KEY SINCE THESE DATES DO NOT MOVE.
126600 4500-CALC-NATIONAL-HOLIDAY-EXIT.
126700     SET IDX-CAL-HOL TO 1.
126800     SET OUT-IS-NAT-HOLIDAY-NO TO TRUE.
126900     SEARCH CAL-HOL-ENTRY
127000         AT END NEXT SENTENCE
127100         WHEN CAL-HOL-MM(IDX-CAL-HOL) = WS-CAL-MM
127200          AND CAL-HOL-DD(IDX-CAL-HOL) = WS-CAL-DD
127300             SET OUT-IS-NAT-HOLIDAY-YES TO TRUE
127400     END-SEARCH.
127500 4500-EXIT.
127600     EXIT.
127700*
127800* --- SEASON.  METEOROLOGICAL, NOT ASTRONOMICAL - MONTH BOUNDARIES
127900*     ONLY, NO DAY-OF-MONTH SPLIT (PLANNING DEPT PREFERS WHOLE-
128000*     MONTH SEASON BUCKETS FOR THEIR DEMAND ROLL-UPS, CR-0244). ----
128100 4600-CALC-SEASON-EXIT.
128200     EVALUATE WS-CAL-MM
128300         WHEN 12 WHEN 1 WHEN 2
128400             MOVE 'WINTER' TO OUT-SEASON
128500         WHEN 3 WHEN 4 WHEN 5
128600             MOVE 'SPRING' TO OUT-SEASON
128700         WHEN 6 WHEN 7 WHEN 8
128800             MOVE 'SUMMER' TO OUT-SEASON
128900         WHEN OTHER
129000             MOVE 'AUTUMN' TO OUT-SEASON
129100     END-EVALUATE.
129200 4600-EXIT.
129300     EXIT.
129400*
129500* --- RETAIL EVENT - FIRST MATCHING RULE WINS ----------------------
129600*     EVALUATE TRUE STOPS AT THE FIRST TRUE WHEN CLAUSE, SO RULE
129700*     ORDER BELOW IS SIGNIFICANT - DECEMBER IS TESTED FIRST BECAUSE
129800*     IT IS A WHOLE-MONTH RULE THAT WOULD OTHERWISE SHADOW NOTHING
129900*     ELSE IN THIS TABLE, BUT A FUTURE RULE ADDED FOR A DECEMBER
130000*     DATE MUST GO AHEAD OF IT OR IT WILL NEVER FIRE (CR-0651).
130100 4700-CALC-RETAIL-EVENT-EXIT.
130200     EVALUATE TRUE
130300         WHEN WS-CAL-MM = 12
130400             MOVE 'CHRISTMAS-DEC' TO OUT-RETAIL-EVENT
130500         WHEN WS-CAL-MM = 1 AND WS-CAL-DD = 7
130600             MOVE 'COPTIC-CHRISTMAS' TO OUT-RETAIL-EVENT
130700         WHEN WS-CAL-MM = 2 AND WS-CAL-DD = 14
130800             MOVE 'VALENTINES' TO OUT-RETAIL-EVENT
130900         WHEN WS-CAL-MM = 3 AND WS-CAL-DD = 21
131000             MOVE 'MOTHERS-DAY' TO OUT-RETAIL-EVENT
131100*         --- BLACK FRIDAY TEST DEPENDS ON OUT-DAY-OF-WEEK, SET BY
131200*             4100 EARLIER IN THIS RANGE - IF THAT PARAGRAPH IS EVER
131300*             REORDERED THIS TEST MUST STAY BEHIND IT (CR-0651) -----
131400         WHEN WS-CAL-MM = 11 AND WS-CAL-DD >= 24
131500              AND OUT-DAY-OF-WEEK = 'FRIDAY   '
131600             MOVE 'BLACK-FRIDAY' TO OUT-RETAIL-EVENT
131700         WHEN WS-CAL-MM = 8 AND WS-CAL-DD >= 15
131800             MOVE 'BACK-TO-SCHOOL' TO OUT-RETAIL-EVENT
131900         WHEN OTHER
132000             MOVE 'NONE' TO OUT-RETAIL-EVENT
132100     END-EVALUATE.
132200 4700-EXIT.
132300     EXIT.
132400*
132500* --- WEEKS IN A GIVEN YEAR (52 OR 53) - A YEAR HAS 53 ISO WEEKS
132600*     WHEN JAN 1 IS A THURSDAY, OR WHEN IT IS A LEAP YEAR AND
132700*     JAN 1 IS A WEDNESDAY.  OPERATES ON WS-WIY-YEAR, RETURNS
132800*     WS-WIY.  USES THE GENERIC ZELLER PARAGRAPH ON A SEPARATE
132900*     SET OF WORK FIELDS SO IT DOES NOT DISTURB THE CALLER'S
133000*     IN-FLIGHT WS-ZG-H FOR THE TRANSACTION DATE ITSELF.  CODED
133100*     HERE, BELOW 4700-EXIT AND OUT OF THE 4000 THRU 4700 RANGE
133200*     PERFORMED FROM 3100, SINCE IT IS REACHED ONLY BY THE NESTED
133300*     PERFORM CALLS INSIDE 4200 ABOVE, NEVER BY FALL-THROUGH.
133400 4220-WEEKS-IN-YEAR-EXIT.
133500     MOVE WS-ZG-YEAR  TO WS-ZG-YEAR-SAVE.
133600     MOVE WS-WIY-YEAR TO WS-ZG-YEAR.
133700     MOVE 1           TO WS-ZG-MONTH.
133800     MOVE 1           TO WS-ZG-DAY.
133900     PERFORM 4100-CALC-DAY-OF-WEEK-EXIT THRU 4100-EXIT.
134000     MOVE WS-WIY-YEAR TO WS-LY-YEAR.
134100     PERFORM 4230-TEST-LEAP-YEAR-EXIT THRU 4230-EXIT.
134200     IF WS-ZG-ISO-WEEKDAY = 4
134300        OR (WS-IS-LEAP-YEAR AND WS-ZG-ISO-WEEKDAY = 3)
134400         MOVE 53 TO WS-WIY
134500     ELSE
134600         MOVE 52 TO WS-WIY
134700     END-IF.
134800     MOVE WS-ZG-YEAR-SAVE TO WS-ZG-YEAR.
134900 4220-EXIT.
135000     EXIT.
135100*
135200* ================================================================
135300* 5000 - SALES UNIT.  WINDOWS ARE COUNTED IN OBSERVATIONS (GROUP
135400* RECORDS), NOT CALENDAR DAYS.  HISTORY LIVES IN THE 365-SLOT
135500* RING BUFFER HIST-TBL; RESET ON THE STORE/ITEM CONTROL BREAK.
135600* ================================================================
135700*     FIRED FROM 3100 ON THE STORE/ITEM CONTROL BREAK (SEE THE IF
135800*     WS-FIRST-RECORD OR STORE/ITEM CHANGED TEST AHEAD OF THE 4000
135900*     THRU 4700 CALL).  HIST-TBL IS NOT PHYSICALLY CLEARED HERE -
136000*     ONLY THE SEQUENCE COUNTER IS, SO STALE SLOTS FROM THE PRIOR
136100*     GROUP SIMPLY AGE OUT OF EVERY WINDOW/LAG CALCULATION BELOW
136200*     ONCE WS-HIST-SEQ-IN-GROUP NO LONGER REACHES THEM.
136300 5100-RESET-GROUP-HISTORY-EXIT.
136400     MOVE ZERO TO WS-HIST-SEQ-IN-GROUP.
136500     ADD 1 TO WS-GROUP-CNT.
136600     PERFORM 5110-LOCATE-RAMADAN-SLICE-EXIT THRU 5110-EXIT.
136700 5100-EXIT.
136800     EXIT.
136900*
137000* --- LOCATE THIS GROUP'S SLICE OF RMD-TOTAL-TBL, CONTINUING
137100*     FORWARD FROM WHERE THE LAST GROUP LEFT OFF (PASS 1 BUILT
137200*     THE TABLE IN THE SAME STORE/ITEM ASCENDING ORDER, SO A 
137300*     LINEAR SCAN FORWARD FROM WS-RMD-SCAN-PTR NEVER HAS TO
137400*     BACK UP - CR-0512 REPLACED AN EARLIER SEARCH ALL HERE THAT
137500*     RE-SCANNED FROM THE TOP OF THE TABLE FOR EVERY GROUP AND
137600*     WAS TOO SLOW ON THE FULL STORE/ITEM CATALOG) ----------------
137700 5110-LOCATE-RAMADAN-SLICE-EXIT.
137800     MOVE ZERO TO WS-RMD-GRP-FIRST-IDX.
137900     MOVE ZERO TO WS-RMD-GRP-LAST-IDX.
138000     MOVE ZERO TO WS-RMD-ASSIGN-IDX.
138100     PERFORM 5120-SCAN-RAMADAN-SLICE-EXIT THRU 5120-EXIT
138200         UNTIL WS-RMD-SCAN-PTR >= WS-RMD-TBL-COUNT
138300         OR RMD-TBL-STORE(WS-RMD-SCAN-PTR + 1) NOT = TXN-STORE-NO
138400         OR RMD-TBL-ITEM(WS-RMD-SCAN-PTR + 1)  NOT = TXN-ITEM-NO.
138500 5110-EXIT.
138600     EXIT.
138700*     ADVANCES WS-RMD-SCAN-PTR ONE ROW AT A TIME AND WIDENS THE
138800*     FIRST/LAST INDEX PAIR TO COVER THE CURRENT GROUP'S ROWS -
138900*     THE LOOP IN 5110 ABOVE STOPS THE FIRST TIME THE NEXT ROW
139000*     BELONGS TO A DIFFERENT STORE/ITEM, SO THIS PARAGRAPH NEVER
139100*     SEES A ROW OUTSIDE THE CURRENT GROUP.
139200 5120-SCAN-RAMADAN-SLICE-EXIT.
139300     ADD 1 TO WS-RMD-SCAN-PTR.
139400     IF WS-RMD-GRP-FIRST-IDX = 0
139500         MOVE WS-RMD-SCAN-PTR TO WS-RMD-GRP-FIRST-IDX
139600     END-IF.
139700     MOVE WS-RMD-SCAN-PTR TO WS-RMD-GRP-LAST-IDX.
139800 5120-EXIT.
139900     EXIT.
140000*
140100* --- POST THE CURRENT NET-AMOUNT INTO THE RING BUFFER -------------
140200*     WS-HIST-SEQ-IN-GROUP HAS ALREADY BEEN INCREMENTED BY THE TIME
140300*     THE MOD-365 DIVIDE BELOW RUNS, SO THE FIRST RECORD OF A GROUP
140400*     LANDS ON SLOT 1, NOT SLOT 0 - DIVIDE ... GIVING ... REMAINDER
140500*     THROWS AWAY THE QUOTIENT INTO WS-WIN-I ON PURPOSE, IT IS A
140600*     DISPOSABLE SCRATCH FIELD HERE, NOT A LOOP CONTROL.
140700 5200-POST-HISTORY-EXIT.
140800     ADD 1 TO WS-HIST-SEQ-IN-GROUP.
140900     DIVIDE WS-HIST-SEQ-IN-GROUP - 1 BY 365
141000         GIVING WS-WIN-I REMAINDER WS-HIST-POS.
141100     ADD 1 TO WS-HIST-POS.
141200     MOVE TXN-NET-AMOUNT TO HIST-TBL-AMOUNT(WS-HIST-POS).
141300 5200-EXIT.
141400     EXIT.
141500*
141600* --- ROLLING AVERAGES OVER 7/15/30 OBSERVATIONS, ALWAYS PRESENT --
141700*     WS-AVG-IDX DRIVES BOTH WINDOW-SIZE-ENTRY (THE 7/15/30 TABLE
141800*     IN WORKING-STORAGE) AND OUT-ROLLING-AVG-TBL, SO THE OUTPUT
141900*     SUBSCRIPT ALWAYS LINES UP WITH THE WINDOW IT WAS COMPUTED
142000*     FOR - DO NOT REORDER WINDOW-SIZE-ENTRY WITHOUT ALSO MOVING
142100*     THE CORRESPONDING FEATURE FIELD IN RFEB.FEAT01.
142200 5300-CALC-ROLLING-AVG-EXIT.
142300     PERFORM 5310-CALC-ONE-AVG-EXIT THRU 5310-EXIT
142400         VARYING WS-AVG-IDX FROM 1 BY 1 UNTIL WS-AVG-IDX > 3.
142500 5300-EXIT.
142600     EXIT.
142700*     WS-WIN-OBS-CNT IS CAPPED AT WHATEVER HAS ACTUALLY BEEN SEEN
142800*     SO FAR THIS GROUP (WS-HIST-SEQ-IN-GROUP) SO AN AVERAGE NEVER
142900*     DIVIDES BY MORE OBSERVATIONS THAN EXIST YET - THIS IS WHY
143000*     THE ROLLING AVERAGES ARE 'ALWAYS PRESENT' PER SPEC, UNLIKE
143100*     THE LAGS BELOW IN 5400, WHICH GO ABSENT UNTIL ENOUGH HISTORY
143200*     EXISTS.
143300 5310-CALC-ONE-AVG-EXIT.
143400     MOVE ZERO TO WS-WIN-SUM.
143500     IF WS-HIST-SEQ-IN-GROUP < WINDOW-SIZE-ENTRY(WS-AVG-IDX)
143600         MOVE WS-HIST-SEQ-IN-GROUP TO WS-WIN-OBS-CNT
143700     ELSE
143800         MOVE WINDOW-SIZE-ENTRY(WS-AVG-IDX) TO WS-WIN-OBS-CNT
143900     END-IF.
144000     PERFORM 5320-SUM-ONE-OBS-EXIT THRU 5320-EXIT
144100         VARYING WS-WIN-I FROM 1 BY 1 UNTIL WS-WIN-I > WS-WIN-OBS-CNT.
144200     IF WS-WIN-OBS-CNT > 0
144300         COMPUTE OUT-ROLLING-AVG-TBL(WS-AVG-IDX) ROUNDED =
144400                 WS-WIN-SUM / WS-WIN-OBS-CNT
144500     ELSE
144600         MOVE ZERO TO OUT-ROLLING-AVG-TBL(WS-AVG-IDX)
144700     END-IF.
144800 5310-EXIT.
144900     EXIT.
145000*     RING-BUFFER SLOT ARITHMETIC - WS-HIST-POS IS THE SLOT JUST
145100*     WRITTEN BY 5200 ABOVE, SO COUNTING BACK WS-WIN-I-1 SLOTS AND
145200*     WRAPPING BELOW SLOT 1 AROUND TO SLOT 365 WALKS THE WINDOW
145300*     BACKWARDS THROUGH THE MOST RECENT OBSERVATIONS REGARDLESS OF
145400*     WHERE IN THE 365-SLOT RING THE GROUP HAPPENS TO SIT TODAY.
145500 5320-SUM-ONE-OBS-EXIT.
145600     COMPUTE WS-WIN-POS = WS-HIST-POS - WS-WIN-I + 1.
145700     IF WS-WIN-POS <= 0
145800         ADD 365 TO WS-WIN-POS
145900     END-IF.
146000     ADD HIST-TBL-AMOUNT(WS-WIN-POS) TO WS-WIN-SUM.
146100 5320-EXIT.
146200     EXIT.
146300*
146400* --- LAGS OF 1/7/365 OBSERVATIONS BACK, ABSENT UNTIL THAT MANY
146500*     PRIOR RECORDS EXIST IN THE GROUP - UNLIKE THE ROLLING AVERAGES
146600*     ABOVE, A LAG THAT DOES NOT YET HAVE ENOUGH HISTORY BEHIND IT
146700*     IS REPORTED ABSENT RATHER THAN SUBSTITUTED OR ZERO-FILLED,
146800*     PER SPEC.  LAG-SIZE-ENTRY IS THE 1/7/365 TABLE IN WORKING-
146900*     STORAGE, SAME SUBSCRIPT-ALIGNMENT DISCIPLINE AS 5300 ABOVE.
147000 5400-CALC-LAGS-EXIT.
147100     PERFORM 5410-CALC-ONE-LAG-EXIT THRU 5410-EXIT
147200         VARYING WS-LAG-IDX FROM 1 BY 1 UNTIL WS-LAG-IDX > 3.
147300 5400-EXIT.
147400     EXIT.
147500 5410-CALC-ONE-LAG-EXIT.
147600*     --- SAME BACKWARD-WRAP ARITHMETIC AS 5320'S WINDOW SUM, JUST
147700*         A SINGLE SLOT INSTEAD OF A RUNNING TOTAL -----------------
147800     IF WS-HIST-SEQ-IN-GROUP > LAG-SIZE-ENTRY(WS-LAG-IDX)
147900         COMPUTE WS-LAG-POS = WS-HIST-POS - LAG-SIZE-ENTRY(WS-LAG-IDX)
148000         IF WS-LAG-POS <= 0
148100             ADD 365 TO WS-LAG-POS
148200         END-IF
148300         MOVE HIST-TBL-AMOUNT(WS-LAG-POS)
148400                         TO OUT-LAG-TBL-VALUE(WS-LAG-IDX)
148500         MOVE 'Y'        TO OUT-LAG-TBL-FND(WS-LAG-IDX)
148600     ELSE
148700         MOVE ZERO       TO OUT-LAG-TBL-VALUE(WS-LAG-IDX)
148800         MOVE 'N'        TO OUT-LAG-TBL-FND(WS-LAG-IDX)
148900     END-IF.
149000 5410-EXIT.
149100     EXIT.
149200*
149300* --- SAMPLE STANDARD DEVIATION OVER LAST <=15 OBSERVATIONS, 
149400*     ABSENT WHEN FEWER THAN 2 OBSERVATIONS EXIST (VARIANCE OF A
149500*     SINGLE POINT IS UNDEFINED - N-1 DENOMINATOR BELOW WOULD BE
149600*     ZERO).  SUM-OF-SQUARES METHOD, NOT TWO-PASS - THIS SHOP'S
149700*     STANDARD APPROACH FOR RUNNING VARIANCE SINCE IT ONLY NEEDS
149800*     ONE TRIP THROUGH THE RING BUFFER SLICE (SEE 5510 BELOW). ----
149900 5500-CALC-STD-DEV-EXIT.
150000     IF WS-HIST-SEQ-IN-GROUP < 2
150100         MOVE ZERO TO OUT-STD-DEV-SALES-15D
150200         SET OUT-STD-DEV-15D-ABSENT TO TRUE
150300     ELSE
150400         IF WS-HIST-SEQ-IN-GROUP < 15
150500             MOVE WS-HIST-SEQ-IN-GROUP TO WS-SD-OBS-CNT
150600         ELSE
150700             MOVE 15 TO WS-SD-OBS-CNT
150800         END-IF
150900         MOVE ZERO TO WS-SD-SUM
151000         MOVE ZERO TO WS-SD-SUM-SQ
151100         PERFORM 5510-SUM-SQ-ONE-OBS-EXIT THRU 5510-EXIT
151200             VARYING WS-SD-I FROM 1 BY 1 UNTIL WS-SD-I > WS-SD-OBS-CNT
151300         COMPUTE WS-SD-MEAN = WS-SD-SUM / WS-SD-OBS-CNT
151400         COMPUTE WS-SD-VARIANCE ROUNDED =
151500             (WS-SD-SUM-SQ - ((WS-SD-SUM * WS-SD-SUM) / WS-SD-OBS-CNT))
151600                 / (WS-SD-OBS-CNT - 1)
151700         IF WS-SD-VARIANCE NOT < ZERO
151800             COMPUTE OUT-STD-DEV-SALES-15D ROUNDED =
151900                     WS-SD-VARIANCE ** 0.5
152000         ELSE
152100             MOVE ZERO TO OUT-STD-DEV-SALES-15D
152200         END-IF
152300         SET OUT-STD-DEV-15D-FOUND TO TRUE
152400     END-IF.
152500 5500-EXIT.
152600     EXIT.
152700*     ACCUMULATES BOTH SUM(X) AND SUM(X SQUARED) IN THE SAME PASS -
152800*     5500 ABOVE DERIVES MEAN AND VARIANCE FROM THESE TWO TOTALS
152900*     AFTER THE LOOP COMPLETES, NOT ONE OBSERVATION AT A TIME.
153000 5510-SUM-SQ-ONE-OBS-EXIT.
153100     COMPUTE WS-SD-POS = WS-HIST-POS - WS-SD-I + 1.
153200     IF WS-SD-POS <= 0
153300         ADD 365 TO WS-SD-POS
153400     END-IF.
153500     ADD HIST-TBL-AMOUNT(WS-SD-POS) TO WS-SD-SUM.
153600     COMPUTE WS-SD-SUM-SQ = WS-SD-SUM-SQ +
153700             (HIST-TBL-AMOUNT(WS-SD-POS) * HIST-TBL-AMOUNT(WS-SD-POS)).
153800 5510-EXIT.
153900     EXIT.
154000*
154100* --- TOTAL SALES DURING THE RAMADAN WHOSE START YEAR EQUALS THE
154200*     TRANSACTION'S YEAR, FROM THE PASS-1 ACCUMULATOR SLICE ------
154300*     THE SLICE BOUNDS (WS-RMD-GRP-FIRST-IDX/LAST-IDX) WERE SET BY
154400*     5110 AT THE TOP OF THIS GROUP - IF THE GROUP HAD NO RAMADAN
154500*     TRANSACTIONS AT ALL IN PASS 1, FIRST-IDX STAYS ZERO AND THE
154600*     FEATURE GOES OUT ABSENT WITHOUT SCANNING ANYTHING.
154700 5600-ASSIGN-RAMADAN-TOTAL-EXIT.
154800     MOVE ZERO TO OUT-TOTAL-SALES-LAST-RMD.
154900     SET OUT-LAST-RMD-TOTAL-ABSENT TO TRUE.
155000     IF WS-RMD-GRP-FIRST-IDX > 0
155100         PERFORM 5610-SCAN-GRP-FOR-YEAR-EXIT THRU 5610-EXIT
155200             VARYING WS-RMD-SCAN-J FROM WS-RMD-GRP-FIRST-IDX BY 1
155300             UNTIL WS-RMD-SCAN-J > WS-RMD-GRP-LAST-IDX
155400             OR OUT-LAST-RMD-TOTAL-FOUND
155500     END-IF.
155600 5600-EXIT.
155700     EXIT.
155800*     THE SLICE IS AT MOST A HANDFUL OF ROWS (ONE PER RAMADAN THE
155900*     GROUP HAS SEEN), SO A LINEAR SCAN FOR THE MATCHING YEAR IS
156000*     CHEAPER THAN BUILDING A SECOND INDEX JUST FOR THIS LOOKUP.
156100 5610-SCAN-GRP-FOR-YEAR-EXIT.
156200     IF RMD-TBL-YEAR(WS-RMD-SCAN-J) = WS-CAL-CCYY
156300         MOVE RMD-TBL-AMOUNT(WS-RMD-SCAN-J)
156400                         TO OUT-TOTAL-SALES-LAST-RMD
156500         SET OUT-LAST-RMD-TOTAL-FOUND TO TRUE
156600     END-IF.
156700 5610-EXIT.
156800     EXIT.
156900*
157000* ================================================================
157100* 6000 - MACO_ECONOMIC UNIT.  FX AND INFLATION ARE MATCHED BY
157200* EXACT KEY AGAINST THE IN-STORAGE TABLES LOADED IN 1100/1200;
157300* A MISS CARRIES FORWARD THE LAST VALUE ASSIGNED, IN TRANSACTION
157400* PROCESSING ORDER.
157500* ================================================================
157600 6000-MACRO-LOOKUP-EXIT.
157700     PERFORM 6100-LOOKUP-FX-RATE-EXIT THRU 6100-EXIT.
157800     PERFORM 6200-LOOKUP-INFLATION-EXIT THRU 6200-EXIT.
157900 6000-EXIT.
158000     EXIT.
158100*
158200*     SEARCH ALL REQUIRES FX-TBL-ENTRY TO BE IN ASCENDING KEY ORDER -
158300*     1100-LOAD-FX-TABLE-EXIT LOADS THE FEED FILE AS-IS, SO THE
158400*     UPSTREAM FX EXTRACT MUST ALREADY BE SORTED BY DATE (CR-0244).
158500 6100-LOOKUP-FX-RATE-EXIT.
158600*     --- SEARCH ALL REQUIRES FX-TBL-ENTRY TO BE IN ASCENDING KEY
158700*         ORDER - GUARANTEED BY 1120'S APPEND-IN-ARRIVAL-ORDER LOAD
158800*         LOGIC, NOT BY ANY SORT PERFORMED HERE --------------------
158900     SET IDX-FX TO 1.
159000     SEARCH ALL FX-TBL-ENTRY
159100         AT END
159200             PERFORM 6110-FX-CARRY-FORWARD-EXIT THRU 6110-EXIT
159300         WHEN FX-TBL-DATE(IDX-FX) = TXN-DATE-NUM
159400             MOVE FX-TBL-RATE(IDX-FX) TO OUT-FX-RATE
159500             SET OUT-FX-RATE-FOUND TO TRUE
159600             MOVE FX-TBL-RATE(IDX-FX) TO WS-LAST-FX-RATE
159700             SET WS-LAST-FX-FOUND TO TRUE
159800     END-SEARCH.
159900 6100-EXIT.
160000     EXIT.
160100*     CR-0512 - RATE-DAY GAPS (WEEKENDS, BANK HOLIDAYS) ARE COMMON
160200*     IN THE FX FEED, SO A MISS CARRIES FORWARD THE LAST RATE SEEN
160300*     IN TRANSACTION PROCESSING ORDER RATHER THAN GOING ABSENT -
160400*     ONLY THE VERY FIRST TRANSACTIONS OF THE RUN, BEFORE ANY RATE
160500*     HAS EVER BEEN FOUND, ACTUALLY GO OUT ABSENT.
160600 6110-FX-CARRY-FORWARD-EXIT.
160700     IF WS-LAST-FX-FOUND
160800         MOVE WS-LAST-FX-RATE TO OUT-FX-RATE
160900         SET OUT-FX-RATE-FOUND TO TRUE
161000     ELSE
161100         MOVE ZERO TO OUT-FX-RATE
161200         SET OUT-FX-RATE-ABSENT TO TRUE
161300     END-IF.
161400     ADD 1 TO WS-FX-MISS-CNT.
161500 6110-EXIT.
161600     EXIT.
161700*
161800*     INFLATION IS KEYED YYYYMM, NOT A FULL DATE - THE FEED IS
161900*     MONTHLY, ONE ROW PER CALENDAR MONTH, SO THE TRANSACTION DATE
162000*     IS FOLDED DOWN TO ITS MONTH BEFORE THE SEARCH ALL BELOW.
162100 6200-LOOKUP-INFLATION-EXIT.
162200     COMPUTE WS-INF-LOOKUP-KEY = (TXN-DATE-CCYY * 100) + TXN-DATE-MM.
162300     SET IDX-INF TO 1.
162400     SEARCH ALL INF-TBL-ENTRY
162500         AT END
162600             PERFORM 6210-INF-CARRY-FORWARD-EXIT THRU 6210-EXIT
162700         WHEN INF-TBL-YYYYMM(IDX-INF) = WS-INF-LOOKUP-KEY
162800             MOVE INF-TBL-INDEX(IDX-INF) TO OUT-INFLATION-INDEX
162900             SET OUT-INFLATION-FOUND TO TRUE
163000             MOVE INF-TBL-INDEX(IDX-INF) TO WS-LAST-INF-INDEX
163100             SET WS-LAST-INF-FOUND TO TRUE
163200     END-SEARCH.
163300 6200-EXIT.
163400     EXIT.
163500*     SAME CARRY-FORWARD DISCIPLINE AS 6110 ABOVE, ONE MONTH
163600*     GRANULARITY INSTEAD OF ONE DAY - THE INDEX FOR THE CURRENT
163700*     MONTH IS NOT ALWAYS PUBLISHED YET BY THE TIME THIS BATCH RUNS.
163800 6210-INF-CARRY-FORWARD-EXIT.
163900     IF WS-LAST-INF-FOUND
164000         MOVE WS-LAST-INF-INDEX TO OUT-INFLATION-INDEX
164100         SET OUT-INFLATION-FOUND TO TRUE
164200     ELSE
164300         MOVE ZERO TO OUT-INFLATION-INDEX
164400         SET OUT-INFLATION-ABSENT TO TRUE
164500     END-IF.
164600 6210-EXIT.
164700     EXIT.
164800*
164900* ================================================================
165000* 7000 - STOCKS UNIT.  STOCK IS MERGED BY A CO-SORTED SEQUENTIAL
165100* READ RUNNING ALONGSIDE PASS 2 - NOT TABLED - SINCE A STORE'S
165200* STOCK HISTORY IS NOT BOUNDED THE WAY FX/INFLATION ARE.  EXACT
165300* (STORE, ITEM, DATE) MATCH ONLY; NO CARRY-FORWARD ON A MISS.
165400* ================================================================
165500 7000-STOCK-METRICS-EXIT.
165600     PERFORM 7100-MATCH-STOCK-RECORD-EXIT THRU 7100-EXIT.
165700     PERFORM 7200-CALC-STOCK-COVER-EXIT THRU 7200-EXIT.
165800     PERFORM 7300-CALC-SAFETY-STOCK-EXIT THRU 7300-EXIT.
165900 7000-EXIT.
166000     EXIT.
166100*
166200*     7100 BELOW DEPENDS ON THE STOCK FILE BEING SORTED THE SAME
166300*     STORE/ITEM/DATE ORDER AS THE TRANSACTION FILE - THE READ IN
166400*     7110 ONLY EVER MOVES FORWARD, IT NEVER BACKS UP, SO A STOCK
166500*     FEED OUT OF SEQUENCE WILL SILENTLY STARVE LATER TRANSACTIONS
166600*     OF A MATCH (CR-0651 - ADD A SORT VERIFY STEP TO THE JCL IF
166700*     THIS FEED IS EVER RESORTED TO ITEM/STORE/DATE INSTEAD).
166800 7100-MATCH-STOCK-RECORD-EXIT.
166900     MOVE TXN-STORE-NO TO WS-TXN-MATCH-STORE.
167000     MOVE TXN-ITEM-NO  TO WS-TXN-MATCH-ITEM.
167100     MOVE TXN-DATE-NUM TO WS-TXN-MATCH-DATE.
167200     MOVE ZERO TO OUT-CURRENT-STOCK-QTY.
167300     SET OUT-CURR-STOCK-ABSENT TO TRUE.
167400     PERFORM 7110-ADVANCE-STOCK-EXIT THRU 7110-EXIT
167500         UNTIL WS-STK-EOF
167600         OR NOT (WS-STK-MATCH-KEY < WS-TXN-MATCH-KEY).
167700     IF NOT WS-STK-EOF AND WS-STK-MATCH-KEY = WS-TXN-MATCH-KEY
167800         MOVE STK-QTY TO OUT-CURRENT-STOCK-QTY
167900         SET OUT-CURR-STOCK-FOUND TO TRUE
168000     ELSE
168100         ADD 1 TO WS-STK-MISS-CNT
168200     END-IF.
168300 7100-EXIT.
168400     EXIT.
168500*     ADVANCES THE STOCK FILE POINTER ONE RECORD AT A TIME UNTIL
168600*     ITS KEY CATCHES UP TO OR PASSES THE TRANSACTION'S KEY - A
168700*     STOCK RECORD IS READ AT MOST ONCE ACROSS THE WHOLE OF PASS 2,
168800*     NEVER RE-READ, WHICH IS WHY THE MATCH ABOVE MUST GO OUT
168900*     ABSENT RATHER THAN GO BACK AND LOOK AGAIN WHEN THE STOCK FILE
169000*     HAS ALREADY STEPPED PAST A DATE WITH NO EXACT MATCH.
169100 7110-ADVANCE-STOCK-EXIT.
169200*     --- WS-STK-MATCH-KEY IS A REDEFINES-BASED COMPOSITE OF STORE/
169300*         ITEM/DATE, BUILT SO 7100 CAN COMPARE IT AGAINST THE
169400*         TRANSACTION'S OWN COMPOSITE KEY WITH ONE RELATIONAL TEST
169500*         INSTEAD OF THREE SEPARATE FIELD COMPARISONS -------------
169600     READ STOCK-POSITION-SNAPSHOT
169700         AT END
169800             SET WS-STK-EOF TO TRUE
169900         NOT AT END
170000             MOVE STK-STORE    TO WS-STK-MATCH-STORE
170100             MOVE STK-ITEM     TO WS-STK-MATCH-ITEM
170200             MOVE STK-DATE-NUM TO WS-STK-MATCH-DATE
170300     END-READ.
170400 7110-EXIT.
170500     EXIT.
170600*
170700* --- STOCK COVER DAYS = CURRENT STOCK / 7-DAY AVERAGE SALES ------
170800*     ABSENT WHEN THERE IS NO CURRENT STOCK MATCH OR THE 7-DAY
170900*     AVERAGE IS ZERO (DIVIDE BY ZERO WOULD ABEND) - GOES OUT AS
171000*     ZERO/ABSENT RATHER THAN AS A HUGE OR NEGATIVE NUMBER.
171100 7200-CALC-STOCK-COVER-EXIT.
171200     MOVE ZERO TO OUT-STOCK-COVER-DAYS.
171300     SET OUT-STOCK-COVER-ABSENT TO TRUE.
171400     IF OUT-CURR-STOCK-FOUND AND OUT-ROLLING-AVG-7D NOT = ZERO
171500         COMPUTE OUT-STOCK-COVER-DAYS ROUNDED =
171600                 OUT-CURRENT-STOCK-QTY / OUT-ROLLING-AVG-7D
171700         SET OUT-STOCK-COVER-FOUND TO TRUE
171800     END-IF.
171900 7200-EXIT.
172000     EXIT.
172100*
172200* --- SAFETY STOCK THRESHOLD = 0.15 * 15-DAY AVERAGE SALES,
172300*     ALWAYS PRESENT - UNLIKE STOCK COVER ABOVE THIS DOES NOT
172400*     DEPEND ON A STOCK-FILE MATCH AT ALL, ONLY ON THE ROLLING
172500*     AVERAGE FROM 5300, WHICH IS ITSELF ALWAYS PRESENT ------------
172600 7300-CALC-SAFETY-STOCK-EXIT.
172700     COMPUTE OUT-SAFETY-STOCK-THRESH ROUNDED =
172800             OUT-ROLLING-AVG-15D * 0.15.
172900 7300-EXIT.
173000     EXIT.
173100*
173200* ================================================================
173300* 8000 - WRITE THE ENRICHED OUTPUT RECORD, SAME ORDER AS THE
173400* TRANSACTION FILE.  ONE OUTPUT RECORD PER INPUT TRANSACTION -
173500* THIS UNIT DOES NOT SUPPRESS, MERGE, OR RE-SEQUENCE RECORDS, SO
173600* THE FORECASTING UNIT CAN ASSUME A 1-FOR-1 CORRESPONDENCE BACK
173700* TO THE ORIGINAL SALES TRANSACTION FEED.
173800* ================================================================
173900 8000-WRITE-FEATURE-RECORD-EXIT.
174000     WRITE SALES-FEATURE-ENRICHED.
174100     ADD 1 TO WS-FEAT-WRITE-CNT.
174200 8000-EXIT.
174300     EXIT.
174400*
174500* ================================================================
174600* 9000/9900 - END-OF-RUN CONSOLE SUMMARY AND TERMINATION.  THE
174700* FIVE COUNTERS DISPLAYED BELOW ARE THE SAME 77-LEVEL RUN-SUMMARY
174800* ITEMS DECLARED AT THE TOP OF WORKING-STORAGE AND MAINTAINED
174900* THROUGHOUT PASS 1/PASS 2 BY THE PARAGRAPHS THAT OWN EACH COUNT -
175000* THIS PARAGRAPH ONLY DISPLAYS THEM, IT DOES NOT COMPUTE ANYTHING.
175100* ================================================================
175200 9000-DISPLAY-TOTALS-EXIT.
175300     DISPLAY 'RFEB.BATCH1 - RETAIL SALES FEATURE ENRICHMENT'.
175400     DISPLAY 'TRANSACTIONS READ .......... ' WS-TXN-READ-CNT.
175500     DISPLAY 'FEATURE RECORDS WRITTEN ..... ' WS-FEAT-WRITE-CNT.
175600     DISPLAY 'STORE/ITEM GROUPS ........... ' WS-GROUP-CNT.
175700     DISPLAY 'FX LOOKUP MISSES (CARRIED) .. ' WS-FX-MISS-CNT.
175800     DISPLAY 'STOCK LOOKUP MISSES .......... ' WS-STK-MISS-CNT.
175900 9000-EXIT.
176000     EXIT.
176100*
176200 9900-TERMINATE-EXIT.
176300     STOP RUN.
176400 9900-EXIT.
176500     EXIT.
